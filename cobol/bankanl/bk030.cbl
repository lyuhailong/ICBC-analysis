000100*****************************************************************         
000200*                                                               *         
000300*        BK030 - Category, Top-Txn & Auto-Category Totals      *          
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*================================                                         
000900*                                                                         
001000 program-id.          bk030.                                              
001100*                                                                         
001200 author.              V B Coen FBCS, FIDM, FIDPM.                         
001300*                                                                         
001400 installation.        Applewood Computers - Bank Analysis.                
001500*                                                                         
001600 date-written.        22/07/1987.                                         
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.            Copyright (C) 1976-2026, Vincent Bryan Coen.        
002100     Distributed under the GNU General Public License.                    
002200     See the file COPYING for details.                                    
002300*                                                                         
002400*   Remarks.          Step 3 of the bank-statement batch analysis         
002500*                     job.  Reads BK-Cleaned-File once, building          
002600*                     the category, top-transaction and keyword           
002700*                     auto-category tables, then writes the four          
002800*                     extracts and prints all three report parts.         
002900*                                                                         
003000*   Called Modules.       None.                                           
003100*                                                                         
003200*   Functions Used.       None.                                           
003300*                                                                         
003400*   Files Used.           BK-Cleaned-File          input.                 
003500*                         BK-Income-Category-File  output.                
003600*                         BK-Expense-Category-File output.                
003700*                         BK-Top-Income-File       output.                
003800*                         BK-Top-Expense-File      output.                
003900*                         Print-File               extend.                
004000*                                                                         
004100* changes:                                                                
004200* 22/07/87 rtm - Created, semi-sourced from the payroll vacation          
004300*                print step, re-tasked for Bank Analysis totals.          
004400* 11/05/93 jqh - Added top-10 maintained-insert tables, was a             
004500*                full sort of all transactions, too slow.                 
004600* 19/02/98 bjc - Y2K: Top-Txn-Date widened to ccyy-mm-dd.         Y2K0298 
004700* 16/04/24 vbc - Copyright notice update, supersedes all.                 
004800* 19/09/25 vbc - 3.3.00 version update, builds reset.                     
004900* 09/02/26 vbc - Rewritten throughout; was the old vacation       CR0227  
005000*                print step, now builds CATEGORY-ANALYSIS,        CR0227  
005100*                TOP-TRANSACTIONS & AUTO-CATEGORIZE reports.      CR0227  
005200*                                                                         
005300 environment             division.                                        
005400*================================                                         
005500*                                                                         
005600 configuration    section.                                                
005700 special-names.                                                           
005800     class DIGIT-CLASS    is "0" thru "9".                                
005900     class ALPHA-I-E      is "I" "E".                                     
006000*                                                                         
006100 input-output            section.                                         
006200 file-control.                                                            
006300     copy "selbkcln.cob".                                                 
006400     copy "selbkicat.cob".                                                
006500     copy "selbkecat.cob".                                                
006600     copy "selbktpi.cob".                                                 
006700     copy "selbktpe.cob".                                                 
006800     copy "selbkprt.cob".                                                 
006900*                                                                         
007000 data                    division.                                        
007100*================================                                         
007200*                                                                         
007300 file section.                                                            
007400*                                                                         
007500 copy "fdbkcln.cob".                                                      
007600 copy "fdbkicat.cob".                                                     
007700 copy "fdbkecat.cob".                                                     
007800 copy "fdbktpi.cob".                                                      
007900 copy "fdbktpe.cob".                                                      
008000 copy "fdbkprt.cob".                                                      
008100*                                                                         
008200 working-storage section.                                                 
008300*-----------------------                                                  
008400*                                                                         
008500 77  Prog-Name                pic x(17) value "BK030 v1.0".               
008600*                                                                         
008700 copy "wsbkcln.cob".                                                      
008800 copy "wsbkcat.cob".                                                      
008900 copy "wsbktop.cob".                                                      
009000 copy "wsbkkwd.cob".                                                      
009100 copy "wsbkctl.cob".                                                      
009200*                                                                         
009300 01  WS-Switches.                                                         
009400     03  WS-Cln-EOF-Sw        pic x(1)  value "N".                        
009500         88  WS-Cln-EOF                 value "Y".                        
009600     03  WS-Sort-Swap-Sw      pic x(1)  value "N".                        
009700         88  WS-Sort-Swapped            value "Y".                        
009800     03  FILLER               pic x(04).                                  
009900*                                                                         
010000 01  WS-File-Statuses.                                                    
010100     03  WS-BKCLN-Status      pic xx.                                     
010200     03  WS-BKICAT-Status     pic xx.                                     
010300     03  WS-BKECAT-Status     pic xx.                                     
010400     03  WS-BKTPI-Status      pic xx.                                     
010500     03  WS-BKTPE-Status      pic xx.                                     
010600     03  WS-BKPRT-Status      pic xx.                                     
010700     03  FILLER               pic x(04).                                  
010800*                                                                         
010900*   Side tag ("I"/"E") & running grand totals for CATEGORY-               
011000*   ANALYSIS share-pct; same BK-Category-Table is posted by               
011100*   both sides, tagged by BKC-Side.                                       
011200*                                                                         
011300 01  WS-Cat-Work.                                                         
011400     03  WS-Cat-Side          pic x(1).                                   
011500     03  WS-Cat-Inc-Grand     pic s9(13)v99 comp-3.                       
011600     03  WS-Cat-Exp-Grand     pic s9(13)v99 comp-3.                       
011700     03  FILLER               pic x(04).                                  
011800*                                                                         
011900*   Swap buffer for the category bubble sort; same physical               
012000*   shape as BK-Category-Entry so the group move lines up.                
012100*                                                                         
012200 01  WS-Category-Hold.                                                    
012300     03  WS-CH-Side           pic x(1).                                   
012400     03  WS-CH-Category       pic x(20).                                  
012500     03  WS-CH-Total          pic s9(13)v99 comp-3.                       
012600     03  WS-CH-Count          pic 9(7)      comp-3.                       
012700     03  FILLER               pic x(04).                                  
012800*                                                                         
012900*   Top-10 maintained-insert working counters, income and                 
013000*   expense tables kept in descending-amount order as each                
013100*   cleansed record is read; no later sort needed.                        
013200*                                                                         
013300 01  WS-Top-Counts.                                                       
013400     03  WS-Top-Inc-Count     pic 9(2)    comp.                           
013500     03  WS-Top-Exp-Count     pic 9(2)    comp.                           
013600     03  WS-Top-Ins-Pos       pic 9(2)    comp.                           
013700     03  WS-Top-Scn-Ix        pic 9(2)    comp.                           
013800     03  WS-Top-Shf-Ix        pic 9(2)    comp.                           
013900     03  FILLER               pic x(04).                                  
014000*                                                                         
014100*   Auto-category running totals, 10 keyword categories plus              
014200*   the OTHER default; loaded once by zz071, posted by zz080              
014300*   for every cleansed record, sorted by zz090 for the expense            
014400*   report only (the count report stays in rule order).                   
014500*                                                                         
014600 01  WS-Auto-Cat-Totals.                                                  
014700     03  WS-ACT-Entry         occurs 11 times                             
014800                               indexed by WS-ACT-Ix.                      
014900         05  WS-ACT-Category  pic x(12).                                  
015000         05  WS-ACT-Count     pic 9(7)      comp.                         
015100         05  WS-ACT-Exp-Total pic s9(13)v99 comp-3.                       
015200         05  FILLER           pic x(04).                                  
015300*                                                                         
015400*   Swap buffer for the auto-category bubble sort.                        
015500*                                                                         
015600 01  WS-Auto-Cat-Hold.                                                    
015700     03  WS-ACH-Category      pic x(12).                                  
015800     03  WS-ACH-Count         pic 9(7)      comp.                         
015900     03  WS-ACH-Exp-Total     pic s9(13)v99 comp-3.                       
016000     03  FILLER               pic x(04).                                  
016100*                                                                         
016200 01  WS-Auto-Work.                                                        
016300     03  WS-Auto-Total-Records                                            
016400                               pic 9(7)      comp.                        
016500     03  WS-Auto-Total-Exp    pic s9(13)v99 comp-3.                       
016600     03  WS-Auto-Cnt-Pct      pic s9(3)v9.                                
016700     03  WS-Auto-Pct-Alt redefines WS-Auto-Cnt-Pct                        
016800                               pic s999v9.                                
016900     03  WS-Auto-Exp-Pct      pic s9(3)v9.                                
017000     03  WS-Kwd-Cat-Ix        pic 9(2)      comp.                         
017100     03  WS-Kwd-Word-Ix       pic 9(2)      comp.                         
017200     03  FILLER               pic x(04).                                  
017300*                                                                         
017400 01  WS-Work-Fields.                                                      
017500     03  WS-Found-Sub         pic 9(3)    comp.                           
017600     03  FILLER               pic x(04).                                  
017700*                                                                         
017800 01  WS-Run-Date-Work.                                                    
017900     03  WS-RD-Digits         pic 9(8).                                   
018000     03  WS-RD-Parts redefines WS-RD-Digits.                              
018100         05  WS-RD-CCYY       pic 9(4).                                   
018200         05  WS-RD-MM         pic 9(2).                                   
018300         05  WS-RD-DD         pic 9(2).                                   
018400     03  FILLER               pic x(04).                                  
018500*                                                                         
018600 01  WS-Print-Line.                                                       
018700     03  WS-PL-Text           pic x(80) value spaces.                     
018800     03  WS-PL-Alt redefines WS-PL-Text.                                  
018900         05  WS-PL-Label      pic x(27).                                  
019000         05  WS-PL-Value      pic x(53).                                  
019100     03  FILLER               pic x(04).                                  
019200*                                                                         
019300 Report section.                                                          
019400*---------------                                                          
019500*                                                                         
019600 RD  BK-Analysis-Report                                                   
019700     Page Limit   BK-CT-Page-Lines                                        
019800     Heading      1                                                       
019900     First Detail 3                                                       
020000     Last  Detail BK-CT-Page-Lines.                                       
020100*                                                                         
020200 01  Bk30-Rpt-Head    type page heading.                                  
020300     03  line  1.                                                         
020400         05  col  1  pic x(29) value "BANK STMT BATCH ANALYSIS".          
020500         05  col 40  pic x(15) source BK-CT-Report-Title.                 
020600*                                                                         
020700 01  Bk30-Rpt-Line    type detail.                                        
020800     03  line plus 1.                                                     
020900         05  col  1  pic x(80) source WS-PL-Text.                         
021000*                                                                         
021100 procedure division.                                                      
021200*===================                                                      
021300*                                                                         
021400 aa000-Main              section.                                         
021500*****************************                                             
021600*                                                                         
021700     display  Prog-Name " starting".                                      
021800     open     input  BK-Cleaned-File.                                     
021900     open     output BK-Income-Category-File.                             
022000     open     output BK-Expense-Category-File.                            
022100     open     output BK-Top-Income-File.                                  
022200     open     output BK-Top-Expense-File.                                 
022300     open     extend Print-File.                                          
022400     initiate BK-Analysis-Report.                                         
022500*                                                                         
022600     perform  zz070-Load-Keywords thru zz070-Exit.                        
022700     perform  zz071-Init-Auto-Totals thru zz071-Exit.                     
022800     perform  aa010-Read-And-Post thru aa010-Exit.                        
022900     perform  aa020-Category-Analysis thru aa020-Exit.                    
023000     perform  aa030-Top-Transactions thru aa030-Exit.                     
023100     perform  aa040-Auto-Categorize thru aa040-Exit.                      
023200*                                                                         
023300     terminate BK-Analysis-Report.                                        
023400     close    BK-Cleaned-File                                             
023500              BK-Income-Category-File                                     
023600              BK-Expense-Category-File                                    
023700              BK-Top-Income-File                                          
023800              BK-Top-Expense-File                                         
023900              Print-File.                                                 
024000     display  Prog-Name " complete".                                      
024100     goback.                                                              
024200*                                                                         
024300 aa000-Exit.                                                              
024400     exit     section.                                                    
024500*                                                                         
024600*********************************************************                 
024700*   aa010 - single read pass: posts the category table,   *               
024800*   the top-10 income/expense tables and the auto-         *              
024900*   category scan & totals all together, since             *              
025000*   BK-Cleaned-File is only read once in this step          *             
025100*********************************************************                 
025200*                                                                         
025300 aa010-Read-And-Post              section.                                
025400*********************************************                             
025500*                                                                         
025600     move     zero to BK-Category-Count.                                  
025700     move     zero to WS-Top-Inc-Count WS-Top-Exp-Count.                  
025800     move     "N"  to WS-Cln-EOF-Sw.                                      
025900     perform  aa011-Read-And-Accumulate thru aa011-Exit                   
026000                       until WS-Cln-EOF.                                  
026100 aa010-Exit.                                                              
026200     exit     section.                                                    
026300*                                                                         
026400 aa011-Read-And-Accumulate.                                               
026500     read     BK-Cleaned-File    at end                                   
026600              move "Y" to WS-Cln-EOF-Sw                                   
026700              go to aa011-Exit.                                           
026800     perform  zz060-Scan-Keywords thru zz060-Exit.                        
026900     if       Cln-Income > zero                                           
027000              move     "I" to WS-Cat-Side                                 
027100              perform  zz010-Post-Category-Table thru zz010-Exit          
027200              perform  zz020-Post-Top-Income thru zz020-Exit              
027300     else                                                                 
027400              if   Cln-Expense > zero                                     
027500                   move     "E" to WS-Cat-Side                            
027600                   perform  zz010-Post-Category-Table                     
027700                            thru zz010-Exit                               
027800                   perform  zz030-Post-Top-Expense thru zz030-Exit        
027900              end-if.                                                     
028000     perform  zz080-Post-Auto-Totals thru zz080-Exit.                     
028100 aa011-Exit.                                                              
028200     exit.                                                                
028300*                                                                         
028400*********************************************************                 
028500*   zz010 - find or add this side/category row in         *               
028600*   BK-Category-Table and post the transaction into it      *             
028700*********************************************************                 
028800*                                                                         
028900 zz010-Post-Category-Table          section.                              
029000*********************************************                             
029100*                                                                         
029200     move     zero to WS-Found-Sub.                                       
029300     move     1    to BK-Category-Ix.                                     
029400     perform  zz011-Find-Category thru zz011-Exit                         
029500                       until WS-Found-Sub not = zero                      
029600                       or BK-Category-Ix > BK-Category-Count.             
029700     if       WS-Found-Sub = zero                                         
029800              add      1 to BK-Category-Count                             
029900              move     BK-Category-Count to BK-Category-Ix                
030000              move     WS-Cat-Side   to BKC-Side (BK-Category-Ix)         
030100              move     Cln-Category  to                                   
030200                       BKC-Category (BK-Category-Ix)                      
030300              move     zero to BKC-Total (BK-Category-Ix)                 
030400                               BKC-Count (BK-Category-Ix)                 
030500              move     BK-Category-Ix to WS-Found-Sub.                    
030600     add      1 to BKC-Count (WS-Found-Sub).                              
030700     if       WS-Cat-Side = "I"                                           
030800              add      Cln-Income  to BKC-Total (WS-Found-Sub)            
030900     else                                                                 
031000              add      Cln-Expense to BKC-Total (WS-Found-Sub).           
031100 zz010-Exit.                                                              
031200     exit     section.                                                    
031300*                                                                         
031400 zz011-Find-Category.                                                     
031500     if       BKC-Side (BK-Category-Ix)     = WS-Cat-Side                 
031600              and BKC-Category (BK-Category-Ix) = Cln-Category            
031700              move BK-Category-Ix to WS-Found-Sub                         
031800              go to zz011-Exit.                                           
031900     add      1 to BK-Category-Ix.                                        
032000 zz011-Exit.                                                              
032100     exit.                                                                
032200*                                                                         
032300*********************************************************                 
032400*   zz020 - maintain BK-Top-Income-Table in descending      *             
032500*   amount order, top 10 only; a record beyond the 10th      *            
032600*   largest-so-far is simply dropped                         *            
032700*********************************************************                 
032800*                                                                         
032900 zz020-Post-Top-Income              section.                              
033000*********************************************                             
033100*                                                                         
033200     if       WS-Top-Inc-Count < 10                                       
033300              or Cln-Income > BKTI-Amount (WS-Top-Inc-Count)              
033400              move     zero to WS-Top-Ins-Pos                             
033500              move     1    to WS-Top-Scn-Ix                              
033600              perform  zz021-Find-Income-Pos thru zz021-Exit              
033700                       until WS-Top-Ins-Pos not = zero                    
033800                       or WS-Top-Scn-Ix > WS-Top-Inc-Count                
033900              if       WS-Top-Ins-Pos = zero                              
034000                       move WS-Top-Scn-Ix to WS-Top-Ins-Pos               
034100              end-if                                                      
034200              if       WS-Top-Inc-Count < 10                              
034300                       add  1 to WS-Top-Inc-Count                         
034400              end-if                                                      
034500              subtract 1 from WS-Top-Inc-Count                            
034600                       giving WS-Top-Shf-Ix                               
034700              perform  zz022-Shift-Income-Down thru zz022-Exit            
034800                       until WS-Top-Shf-Ix < WS-Top-Ins-Pos               
034900              move     Cln-Income   to                                    
035000                       BKTI-Amount (WS-Top-Ins-Pos)                       
035100              move     Cln-Txn-Date to                                    
035200                       BKTI-Date   (WS-Top-Ins-Pos)                       
035300              move     Cln-Category to                                    
035400                       BKTI-Category (WS-Top-Ins-Pos)                     
035500              move     Cln-Counterparty to                                
035600                       BKTI-Counterparty (WS-Top-Ins-Pos).                
035700 zz020-Exit.                                                              
035800     exit     section.                                                    
035900*                                                                         
036000 zz021-Find-Income-Pos.                                                   
036100     if       Cln-Income > BKTI-Amount (WS-Top-Scn-Ix)                    
036200              move WS-Top-Scn-Ix to WS-Top-Ins-Pos                        
036300              go to zz021-Exit.                                           
036400     add      1 to WS-Top-Scn-Ix.                                         
036500 zz021-Exit.                                                              
036600     exit.                                                                
036700*                                                                         
036800 zz022-Shift-Income-Down.                                                 
036900     move     BKTI-Entry (WS-Top-Shf-Ix) to                               
037000              BKTI-Entry (WS-Top-Shf-Ix + 1).                             
037100     subtract 1 from WS-Top-Shf-Ix.                                       
037200 zz022-Exit.                                                              
037300     exit.                                                                
037400*                                                                         
037500*********************************************************                 
037600*   zz030 - maintain BK-Top-Expense-Table the same way       *            
037700*   zz020 maintains the income table                         *            
037800*********************************************************                 
037900*                                                                         
038000 zz030-Post-Top-Expense              section.                             
038100*********************************************                             
038200*                                                                         
038300     if       WS-Top-Exp-Count < 10                                       
038400              or Cln-Expense > BKTE-Amount (WS-Top-Exp-Count)             
038500              move     zero to WS-Top-Ins-Pos                             
038600              move     1    to WS-Top-Scn-Ix                              
038700              perform  zz031-Find-Expense-Pos thru zz031-Exit             
038800                       until WS-Top-Ins-Pos not = zero                    
038900                       or WS-Top-Scn-Ix > WS-Top-Exp-Count                
039000              if       WS-Top-Ins-Pos = zero                              
039100                       move WS-Top-Scn-Ix to WS-Top-Ins-Pos               
039200              end-if                                                      
039300              if       WS-Top-Exp-Count < 10                              
039400                       add  1 to WS-Top-Exp-Count                         
039500              end-if                                                      
039600              subtract 1 from WS-Top-Exp-Count                            
039700                       giving WS-Top-Shf-Ix                               
039800              perform  zz032-Shift-Expense-Down thru zz032-Exit           
039900                       until WS-Top-Shf-Ix < WS-Top-Ins-Pos               
040000              move     Cln-Expense  to                                    
040100                       BKTE-Amount (WS-Top-Ins-Pos)                       
040200              move     Cln-Txn-Date to                                    
040300                       BKTE-Date   (WS-Top-Ins-Pos)                       
040400              move     Cln-Category to                                    
040500                       BKTE-Category (WS-Top-Ins-Pos)                     
040600              move     Cln-Counterparty to                                
040700                       BKTE-Counterparty (WS-Top-Ins-Pos).                
040800 zz030-Exit.                                                              
040900     exit     section.                                                    
041000*                                                                         
041100 zz031-Find-Expense-Pos.                                                  
041200     if       Cln-Expense > BKTE-Amount (WS-Top-Scn-Ix)                   
041300              move WS-Top-Scn-Ix to WS-Top-Ins-Pos                        
041400              go to zz031-Exit.                                           
041500     add      1 to WS-Top-Scn-Ix.                                         
041600 zz031-Exit.                                                              
041700     exit.                                                                
041800*                                                                         
041900 zz032-Shift-Expense-Down.                                                
042000     move     BKTE-Entry (WS-Top-Shf-Ix) to                               
042100              BKTE-Entry (WS-Top-Shf-Ix + 1).                             
042200     subtract 1 from WS-Top-Shf-Ix.                                       
042300 zz032-Exit.                                                              
042400     exit.                                                                
042500*                                                                         
042600*********************************************************                 
042700*   zz060 - scan TXN-DETAIL, TXN-PLACE and COUNTERPARTY     *             
042800*   against the keyword table, rule order 1-10, last         *            
042900*   match wins; default is left as OTHER                     *            
043000*********************************************************                 
043100*                                                                         
043200 zz060-Scan-Keywords                 section.                             
043300*********************************************                             
043400*                                                                         
043500     move     "OTHER"       to Cln-Auto-Category.                         
043600     move     zero          to BK-Kwd-Hit-Ix.                             
043700     move     1             to WS-Kwd-Cat-Ix.                             
043800     perform  zz061-Scan-One-Category thru zz061-Exit                     
043900                       BK-Kwd-Entries-Used times.                         
044000     if       BK-Kwd-Hit-Ix not = zero                                    
044100              move BK-Kwd-Category (BK-Kwd-Hit-Ix) to                     
044200                       Cln-Auto-Category.                                 
044300 zz060-Exit.                                                              
044400     exit     section.                                                    
044500*                                                                         
044600 zz061-Scan-One-Category.                                                 
044700     move     1 to WS-Kwd-Word-Ix.                                        
044800     perform  zz062-Scan-One-Word thru zz062-Exit                         
044900                       BK-Kwd-Words-Used (WS-Kwd-Cat-Ix) times.           
045000     add      1 to WS-Kwd-Cat-Ix.                                         
045100 zz061-Exit.                                                              
045200     exit.                                                                
045300*                                                                         
045400 zz062-Scan-One-Word.                                                     
045500     move     zero to BK-Kwd-Tally.                                       
045600     inspect  Cln-Txn-Detail tallying BK-Kwd-Tally for all                
045700                       BK-Kwd-Word (WS-Kwd-Cat-Ix, WS-Kwd-Word-Ix)        
045800                       (1:BK-Kwd-Word-Len (WS-Kwd-Cat-Ix,                 
045900                          WS-Kwd-Word-Ix)).                               
046000     if       BK-Kwd-Tally = zero                                         
046100              inspect Cln-Txn-Place tallying BK-Kwd-Tally for all         
046200                       BK-Kwd-Word (WS-Kwd-Cat-Ix, WS-Kwd-Word-Ix)        
046300                       (1:BK-Kwd-Word-Len (WS-Kwd-Cat-Ix,                 
046400                          WS-Kwd-Word-Ix)).                               
046500     if       BK-Kwd-Tally = zero                                         
046600              inspect Cln-Counterparty tallying BK-Kwd-Tally              
046700                       for all                                            
046800                       BK-Kwd-Word (WS-Kwd-Cat-Ix, WS-Kwd-Word-Ix)        
046900                       (1:BK-Kwd-Word-Len (WS-Kwd-Cat-Ix,                 
047000                          WS-Kwd-Word-Ix)).                               
047100     if       BK-Kwd-Tally > zero                                         
047200              move WS-Kwd-Cat-Ix to BK-Kwd-Hit-Ix.                        
047300     add      1 to WS-Kwd-Word-Ix.                                        
047400 zz062-Exit.                                                              
047500     exit.                                                                
047600*                                                                         
047700*********************************************************                 
047800*   zz070 - hard-code the 10 keyword-category rule lists;   *             
047900*   word lengths are UTF-8 byte counts (3 bytes per Chinese   *           
048000*   character), needed so the INSPECT reference-             *            
048100*   modification in zz062 slices the right number of bytes    *           
048200*********************************************************                 
048300*                                                                         
048400 zz070-Load-Keywords                 section.                             
048500*********************************************                             
048600*                                                                         
048700     move     10   to BK-Kwd-Entries-Used.                                
048800*                                                                         
048900     move     "DINING"      to BK-Kwd-Category (1).                       
049000     move     10            to BK-Kwd-Words-Used (1).                     
049100     move     "美团" to BK-Kwd-Word (1,1).                                  
049200     move     6             to BK-Kwd-Word-Len (1,1).                     
049300     move     "饿了么"                                                       
049400                             to BK-Kwd-Word (1,2).                        
049500     move     9             to BK-Kwd-Word-Len (1,2).                     
049600     move     "肯德基"                                                       
049700                             to BK-Kwd-Word (1,3).                        
049800     move     9             to BK-Kwd-Word-Len (1,3).                     
049900     move     "麦当劳"                                                       
050000                             to BK-Kwd-Word (1,4).                        
050100     move     9             to BK-Kwd-Word-Len (1,4).                     
050200     move     "星巴克"                                                       
050300                             to BK-Kwd-Word (1,5).                        
050400     move     9             to BK-Kwd-Word-Len (1,5).                     
050500     move     "瑞幸" to BK-Kwd-Word (1,6).                                  
050600     move     6             to BK-Kwd-Word-Len (1,6).                     
050700     move     "餐厅" to BK-Kwd-Word (1,7).                                  
050800     move     6             to BK-Kwd-Word-Len (1,7).                     
050900     move     "饭店" to BK-Kwd-Word (1,8).                                  
051000     move     6             to BK-Kwd-Word-Len (1,8).                     
051100     move     "食堂" to BK-Kwd-Word (1,9).                                  
051200     move     6             to BK-Kwd-Word-Len (1,9).                     
051300     move     "外卖" to BK-Kwd-Word (1,10).                                 
051400     move     6             to BK-Kwd-Word-Len (1,10).                    
051500*                                                                         
051600     move     "TRANSPORT"   to BK-Kwd-Category (2).                       
051700     move     11            to BK-Kwd-Words-Used (2).                     
051800     move     "滴滴" to BK-Kwd-Word (2,1).                                  
051900     move     6             to BK-Kwd-Word-Len (2,1).                     
052000     move     "出租车"                                                       
052100                             to BK-Kwd-Word (2,2).                        
052200     move     9             to BK-Kwd-Word-Len (2,2).                     
052300     move     "地铁" to BK-Kwd-Word (2,3).                                  
052400     move     6             to BK-Kwd-Word-Len (2,3).                     
052500     move     "公交" to BK-Kwd-Word (2,4).                                  
052600     move     6             to BK-Kwd-Word-Len (2,4).                     
052700     move     "高铁" to BK-Kwd-Word (2,5).                                  
052800     move     6             to BK-Kwd-Word-Len (2,5).                     
052900     move     "火车" to BK-Kwd-Word (2,6).                                  
053000     move     6             to BK-Kwd-Word-Len (2,6).                     
053100     move     "飞机" to BK-Kwd-Word (2,7).                                  
053200     move     6             to BK-Kwd-Word-Len (2,7).                     
053300     move     "机票" to BK-Kwd-Word (2,8).                                  
053400     move     6             to BK-Kwd-Word-Len (2,8).                     
053500     move     "加油" to BK-Kwd-Word (2,9).                                  
053600     move     6             to BK-Kwd-Word-Len (2,9).                     
053700     move     "停车" to BK-Kwd-Word (2,10).                                 
053800     move     6             to BK-Kwd-Word-Len (2,10).                    
053900     move     "打车" to BK-Kwd-Word (2,11).                                 
054000     move     6             to BK-Kwd-Word-Len (2,11).                    
054100*                                                                         
054200     move     "SHOPPING"    to BK-Kwd-Category (3).                       
054300     move     9             to BK-Kwd-Words-Used (3).                     
054400     move     "淘宝" to BK-Kwd-Word (3,1).                                  
054500     move     6             to BK-Kwd-Word-Len (3,1).                     
054600     move     "天猫" to BK-Kwd-Word (3,2).                                  
054700     move     6             to BK-Kwd-Word-Len (3,2).                     
054800     move     "京东" to BK-Kwd-Word (3,3).                                  
054900     move     6             to BK-Kwd-Word-Len (3,3).                     
055000     move     "拼多多"                                                       
055100                             to BK-Kwd-Word (3,4).                        
055200     move     9             to BK-Kwd-Word-Len (3,4).                     
055300     move     "苏宁" to BK-Kwd-Word (3,5).                                  
055400     move     6             to BK-Kwd-Word-Len (3,5).                     
055500     move     "当当" to BK-Kwd-Word (3,6).                                  
055600     move     6             to BK-Kwd-Word-Len (3,6).                     
055700     move     "超市" to BK-Kwd-Word (3,7).                                  
055800     move     6             to BK-Kwd-Word-Len (3,7).                     
055900     move     "商场" to BK-Kwd-Word (3,8).                                  
056000     move     6             to BK-Kwd-Word-Len (3,8).                     
056100     move     "购物" to BK-Kwd-Word (3,9).                                  
056200     move     6             to BK-Kwd-Word-Len (3,9).                     
056300*                                                                         
056400     move     "MEDICAL"     to BK-Kwd-Category (4).                       
056500     move     7             to BK-Kwd-Words-Used (4).                     
056600     move     "医院" to BK-Kwd-Word (4,1).                                  
056700     move     6             to BK-Kwd-Word-Len (4,1).                     
056800     move     "药店" to BK-Kwd-Word (4,2).                                  
056900     move     6             to BK-Kwd-Word-Len (4,2).                     
057000     move     "诊所" to BK-Kwd-Word (4,3).                                  
057100     move     6             to BK-Kwd-Word-Len (4,3).                     
057200     move     "体检" to BK-Kwd-Word (4,4).                                  
057300     move     6             to BK-Kwd-Word-Len (4,4).                     
057400     move     "医疗" to BK-Kwd-Word (4,5).                                  
057500     move     6             to BK-Kwd-Word-Len (4,5).                     
057600     move     "疫苗" to BK-Kwd-Word (4,6).                                  
057700     move     6             to BK-Kwd-Word-Len (4,6).                     
057800     move     "挂号" to BK-Kwd-Word (4,7).                                  
057900     move     6             to BK-Kwd-Word-Len (4,7).                     
058000*                                                                         
058100     move     "LEISURE"     to BK-Kwd-Category (5).                       
058200     move     8             to BK-Kwd-Words-Used (5).                     
058300     move     "电影" to BK-Kwd-Word (5,1).                                  
058400     move     6             to BK-Kwd-Word-Len (5,1).                     
058500     move     "游戏" to BK-Kwd-Word (5,2).                                  
058600     move     6             to BK-Kwd-Word-Len (5,2).                     
058700     move     "娱乐" to BK-Kwd-Word (5,3).                                  
058800     move     6             to BK-Kwd-Word-Len (5,3).                     
058900     move     "健身" to BK-Kwd-Word (5,4).                                  
059000     move     6             to BK-Kwd-Word-Len (5,4).                     
059100     move     "运动" to BK-Kwd-Word (5,5).                                  
059200     move     6             to BK-Kwd-Word-Len (5,5).                     
059300     move     "KTV"         to BK-Kwd-Word (5,6).                         
059400     move     3             to BK-Kwd-Word-Len (5,6).                     
059500     move     "旅游" to BK-Kwd-Word (5,7).                                  
059600     move     6             to BK-Kwd-Word-Len (5,7).                     
059700     move     "酒店" to BK-Kwd-Word (5,8).                                  
059800     move     6             to BK-Kwd-Word-Len (5,8).                     
059900*                                                                         
060000     move     "LIVING"      to BK-Kwd-Category (6).                       
060100     move     8             to BK-Kwd-Words-Used (6).                     
060200     move     "水费" to BK-Kwd-Word (6,1).                                  
060300     move     6             to BK-Kwd-Word-Len (6,1).                     
060400     move     "电费" to BK-Kwd-Word (6,2).                                  
060500     move     6             to BK-Kwd-Word-Len (6,2).                     
060600     move     "燃气费"                                                       
060700                             to BK-Kwd-Word (6,3).                        
060800     move     9             to BK-Kwd-Word-Len (6,3).                     
060900     move     "物业费"                                                       
061000                             to BK-Kwd-Word (6,4).                        
061100     move     9             to BK-Kwd-Word-Len (6,4).                     
061200     move     "房租" to BK-Kwd-Word (6,5).                                  
061300     move     6             to BK-Kwd-Word-Len (6,5).                     
061400     move     "话费" to BK-Kwd-Word (6,6).                                  
061500     move     6             to BK-Kwd-Word-Len (6,6).                     
061600     move     "网费" to BK-Kwd-Word (6,7).                                  
061700     move     6             to BK-Kwd-Word-Len (6,7).                     
061800     move     "快递" to BK-Kwd-Word (6,8).                                  
061900     move     6             to BK-Kwd-Word-Len (6,8).                     
062000*                                                                         
062100     move     "FINANCE"     to BK-Kwd-Category (7).                       
062200     move     7             to BK-Kwd-Words-Used (7).                     
062300     move     "理财" to BK-Kwd-Word (7,1).                                  
062400     move     6             to BK-Kwd-Word-Len (7,1).                     
062500     move     "保险" to BK-Kwd-Word (7,2).                                  
062600     move     6             to BK-Kwd-Word-Len (7,2).                     
062700     move     "基金" to BK-Kwd-Word (7,3).                                  
062800     move     6             to BK-Kwd-Word-Len (7,3).                     
062900     move     "股票" to BK-Kwd-Word (7,4).                                  
063000     move     6             to BK-Kwd-Word-Len (7,4).                     
063100     move     "投资" to BK-Kwd-Word (7,5).                                  
063200     move     6             to BK-Kwd-Word-Len (7,5).                     
063300     move     "还款" to BK-Kwd-Word (7,6).                                  
063400     move     6             to BK-Kwd-Word-Len (7,6).                     
063500     move     "贷款" to BK-Kwd-Word (7,7).                                  
063600     move     6             to BK-Kwd-Word-Len (7,7).                     
063700*                                                                         
063800     move     "EDUCATION"   to BK-Kwd-Category (8).                       
063900     move     5             to BK-Kwd-Words-Used (8).                     
064000     move     "培训" to BK-Kwd-Word (8,1).                                  
064100     move     6             to BK-Kwd-Word-Len (8,1).                     
064200     move     "学费" to BK-Kwd-Word (8,2).                                  
064300     move     6             to BK-Kwd-Word-Len (8,2).                     
064400     move     "书费" to BK-Kwd-Word (8,3).                                  
064500     move     6             to BK-Kwd-Word-Len (8,3).                     
064600     move     "教育" to BK-Kwd-Word (8,4).                                  
064700     move     6             to BK-Kwd-Word-Len (8,4).                     
064800     move     "考试" to BK-Kwd-Word (8,5).                                  
064900     move     6             to BK-Kwd-Word-Len (8,5).                     
065000*                                                                         
065100     move     "HOME"        to BK-Kwd-Category (9).                       
065200     move     4             to BK-Kwd-Words-Used (9).                     
065300     move     "装修" to BK-Kwd-Word (9,1).                                  
065400     move     6             to BK-Kwd-Word-Len (9,1).                     
065500     move     "家具" to BK-Kwd-Word (9,2).                                  
065600     move     6             to BK-Kwd-Word-Len (9,2).                     
065700     move     "家电" to BK-Kwd-Word (9,3).                                  
065800     move     6             to BK-Kwd-Word-Len (9,3).                     
065900     move     "日用品"                                                       
066000                             to BK-Kwd-Word (9,4).                        
066100     move     9             to BK-Kwd-Word-Len (9,4).                     
066200*                                                                         
066300     move     "CLOTHING"    to BK-Kwd-Category (10).                      
066400     move     4             to BK-Kwd-Words-Used (10).                    
066500     move     "服装" to BK-Kwd-Word (10,1).                                 
066600     move     6             to BK-Kwd-Word-Len (10,1).                    
066700     move     "鞋子" to BK-Kwd-Word (10,2).                                 
066800     move     6             to BK-Kwd-Word-Len (10,2).                    
066900     move     "包包" to BK-Kwd-Word (10,3).                                 
067000     move     6             to BK-Kwd-Word-Len (10,3).                    
067100     move     "化妆品"                                                       
067200                             to BK-Kwd-Word (10,4).                       
067300     move     9             to BK-Kwd-Word-Len (10,4).                    
067400 zz070-Exit.                                                              
067500     exit     section.                                                    
067600*                                                                         
067700*********************************************************                 
067800*   zz071 - prime the 11 auto-category totals rows in      *              
067900*   keyword-rule order, OTHER last                          *             
068000*********************************************************                 
068100*                                                                         
068200 zz071-Init-Auto-Totals              section.                             
068300*********************************************                             
068400*                                                                         
068500     move     "DINING"      to WS-ACT-Category (1).                       
068600     move     "TRANSPORT"   to WS-ACT-Category (2).                       
068700     move     "SHOPPING"    to WS-ACT-Category (3).                       
068800     move     "MEDICAL"     to WS-ACT-Category (4).                       
068900     move     "LEISURE"     to WS-ACT-Category (5).                       
069000     move     "LIVING"      to WS-ACT-Category (6).                       
069100     move     "FINANCE"     to WS-ACT-Category (7).                       
069200     move     "EDUCATION"   to WS-ACT-Category (8).                       
069300     move     "HOME"        to WS-ACT-Category (9).                       
069400     move     "CLOTHING"    to WS-ACT-Category (10).                      
069500     move     "OTHER"       to WS-ACT-Category (11).                      
069600     move     1 to WS-ACT-Ix.                                             
069700     perform  zz072-Init-One-Auto-Total thru zz072-Exit                   
069800                       11 times.                                          
069900     move     zero to WS-Auto-Total-Records WS-Auto-Total-Exp.            
070000 zz071-Exit.                                                              
070100     exit     section.                                                    
070200*                                                                         
070300 zz072-Init-One-Auto-Total.                                               
070400     move     zero to WS-ACT-Count (WS-ACT-Ix)                            
070500                       WS-ACT-Exp-Total (WS-ACT-Ix).                      
070600     add      1 to WS-ACT-Ix.                                             
070700 zz072-Exit.                                                              
070800     exit.                                                                
070900*                                                                         
071000*********************************************************                 
071100*   zz080 - post the record just scanned by zz060 into     *              
071200*   its WS-Auto-Cat-Totals row                              *             
071300*********************************************************                 
071400*                                                                         
071500 zz080-Post-Auto-Totals              section.                             
071600*********************************************                             
071700*                                                                         
071800     move     zero to WS-Found-Sub.                                       
071900     move     1    to WS-ACT-Ix.                                          
072000     perform  zz081-Find-Auto-Cat thru zz081-Exit                         
072100                       until WS-Found-Sub not = zero                      
072200                       or WS-ACT-Ix > 11.                                 
072300     if       WS-Found-Sub not = zero                                     
072400              add  1 to WS-ACT-Count (WS-Found-Sub)                       
072500              add  1 to WS-Auto-Total-Records                             
072600              if   Cln-Txn-Type = "E"                                     
072700                   add  Cln-Expense to                                    
072800                        WS-ACT-Exp-Total (WS-Found-Sub)                   
072900                   add  Cln-Expense to WS-Auto-Total-Exp                  
073000              end-if.                                                     
073100 zz080-Exit.                                                              
073200     exit     section.                                                    
073300*                                                                         
073400 zz081-Find-Auto-Cat.                                                     
073500     if       WS-ACT-Category (WS-ACT-Ix) = Cln-Auto-Category             
073600              move WS-ACT-Ix to WS-Found-Sub                              
073700              go to zz081-Exit.                                           
073800     add      1 to WS-ACT-Ix.                                             
073900 zz081-Exit.                                                              
074000     exit.                                                                
074100*                                                                         
074200*********************************************************                 
074300*   aa020 - sum the income/expense grand totals, sort      *              
074400*   BK-Category-Table (income rows first, each side          *            
074500*   descending by total) and print/write the extracts        *            
074600*********************************************************                 
074700*                                                                         
074800 aa020-Category-Analysis             section.                             
074900*********************************************                             
075000*                                                                         
075100     perform  zz040-Sum-Category-Grand thru zz040-Exit.                   
075200     perform  zz041-Sort-Category-Table thru zz041-Exit.                  
075300     move     spaces to WS-PL-Text.                                       
075400     move     "CATEGORY ANALYSIS" to WS-PL-Label.                         
075500     generate Bk30-Rpt-Line.                                              
075600     move     spaces to WS-PL-Text.                                       
075700     move     BK-CT-Run-Date to WS-RD-Digits.                             
075800     move     "Run date .................." to WS-PL-Label.               
075900     move     WS-RD-CCYY to WS-PL-Value (1:4).                            
076000     move     "-"        to WS-PL-Value (5:1).                            
076100     move     WS-RD-MM   to WS-PL-Value (6:2).                            
076200     move     "-"        to WS-PL-Value (8:1).                            
076300     move     WS-RD-DD   to WS-PL-Value (9:2).                            
076400     generate Bk30-Rpt-Line.                                              
076500     move     1 to BK-Category-Ix.                                        
076600     perform  zz012-Print-One-Category thru zz012-Exit                    
076700                       BK-Category-Count times.                           
076800 aa020-Exit.                                                              
076900     exit     section.                                                    
077000*                                                                         
077100 zz040-Sum-Category-Grand            section.                             
077200*********************************************                             
077300*                                                                         
077400     move     zero to WS-Cat-Inc-Grand WS-Cat-Exp-Grand.                  
077500     move     1 to BK-Category-Ix.                                        
077600     perform  zz045-Add-One-Grand thru zz045-Exit                         
077700                       BK-Category-Count times.                           
077800 zz040-Exit.                                                              
077900     exit     section.                                                    
078000*                                                                         
078100 zz045-Add-One-Grand.                                                     
078200     if       BKC-Side (BK-Category-Ix) = "I"                             
078300              add  BKC-Total (BK-Category-Ix) to WS-Cat-Inc-Grand         
078400     else                                                                 
078500              add  BKC-Total (BK-Category-Ix) to WS-Cat-Exp-Grand.        
078600     add      1 to BK-Category-Ix.                                        
078700 zz045-Exit.                                                              
078800     exit.                                                                
078900*                                                                         
079000*   zz041 - bubble sort of BK-Category-Table; income rows                 
079100*   before expense rows, each side descending by total; this              
079200*   table is small (max 200 rows) so one pass per run is                  
079300*   plenty.                                                               
079400*                                                                         
079500 zz041-Sort-Category-Table.                                               
079600     move     "Y" to WS-Sort-Swap-Sw.                                     
079700     perform  zz042-Category-Bubble-Pass thru zz042-Exit                  
079800                       until WS-Sort-Swap-Sw = "N".                       
079900 zz041-Exit.                                                              
080000     exit.                                                                
080100*                                                                         
080200 zz042-Category-Bubble-Pass.                                              
080300     move     "N" to WS-Sort-Swap-Sw.                                     
080400     move     1   to BK-Category-Ix.                                      
080500     perform  zz043-Category-Compare-Swap thru zz043-Exit                 
080600                       BK-Category-Count times.                           
080700 zz042-Exit.                                                              
080800     exit.                                                                
080900*                                                                         
081000 zz043-Category-Compare-Swap.                                             
081100     if       BK-Category-Ix < BK-Category-Count                          
081200              if   (BKC-Side (BK-Category-Ix) = "E" and                   
081300                    BKC-Side (BK-Category-Ix + 1) = "I")                  
081400                   or (BKC-Side (BK-Category-Ix) =                        
081500                       BKC-Side (BK-Category-Ix + 1) and                  
081600                       BKC-Total (BK-Category-Ix) <                       
081700                       BKC-Total (BK-Category-Ix + 1))                    
081800                   move BK-Category-Entry (BK-Category-Ix)                
081900                     to WS-Category-Hold                                  
082000                   move BK-Category-Entry (BK-Category-Ix + 1)            
082100                     to BK-Category-Entry (BK-Category-Ix)                
082200                   move WS-Category-Hold                                  
082300                     to BK-Category-Entry (BK-Category-Ix + 1)            
082400                   move "Y" to WS-Sort-Swap-Sw                            
082500              end-if.                                                     
082600     add      1 to BK-Category-Ix.                                        
082700 zz043-Exit.                                                              
082800     exit.                                                                
082900*                                                                         
083000*   zz012 - build one CATEGORY-ANALYSIS detail line and                   
083100*   write it to the income or expense extract, whichever                  
083200*   side the current row is tagged with; the BK-Category-                 
083300*   Record WS template is filled then group-moved onto the                
083400*   matching extract record, both the same shape.                         
083500*                                                                         
083600 zz012-Print-One-Category.                                                
083700     move     BKC-Category (BK-Category-Ix) to Cat-Category.              
083800     move     BKC-Total    (BK-Category-Ix) to Cat-Total.                 
083900     move     BKC-Count    (BK-Category-Ix) to Cat-Count.                 
084000     if       BKC-Count (BK-Category-Ix) > zero                           
084100              compute Cat-Mean rounded =                                  
084200                       BKC-Total (BK-Category-Ix) /                       
084300                       BKC-Count (BK-Category-Ix)                         
084400     else                                                                 
084500              move zero to Cat-Mean.                                      
084600     if       BKC-Side (BK-Category-Ix) = "I"                             
084700              if   WS-Cat-Inc-Grand > zero                                
084800                   compute Cat-Share-Pct rounded =                        
084900                           BKC-Total (BK-Category-Ix) * 100 /             
085000                           WS-Cat-Inc-Grand                               
085100              else                                                        
085200                   move zero to Cat-Share-Pct                             
085300              end-if                                                      
085400     else                                                                 
085500              if   WS-Cat-Exp-Grand > zero                                
085600                   compute Cat-Share-Pct rounded =                        
085700                           BKC-Total (BK-Category-Ix) * 100 /             
085800                           WS-Cat-Exp-Grand                               
085900              else                                                        
086000                   move zero to Cat-Share-Pct                             
086100              end-if.                                                     
086200     move     spaces to WS-PL-Text.                                       
086300     move     BKC-Side (BK-Category-Ix) to WS-PL-Text (1:1).              
086400     move     Cat-Category to WS-PL-Value (1:20).                         
086500     move     Cat-Total    to WS-PL-Value (22:16).                        
086600     move     Cat-Count    to WS-PL-Value (39:7).                         
086700     move     Cat-Mean     to WS-PL-Value (47:14).                        
086800     move     Cat-Share-Pct-Alt to WS-PL-Value (62:6).                    
086900     generate Bk30-Rpt-Line.                                              
087000     if       BKC-Side (BK-Category-Ix) = "I"                             
087100              move BK-Category-Record to BK-Income-Category-Record        
087200              write BK-Income-Category-Record                             
087300     else                                                                 
087400              move BK-Category-Record to                                  
087500                       BK-Expense-Category-Record                         
087600              write BK-Expense-Category-Record.                           
087700     add      1 to BK-Category-Ix.                                        
087800 zz012-Exit.                                                              
087900     exit.                                                                
088000*                                                                         
088100*********************************************************                 
088200*   aa030 - print TOP-TRANSACTIONS (the two maintained-     *             
088300*   insert tables are already in descending order) and      *             
088400*   write the two extracts                                   *            
088500*********************************************************                 
088600*                                                                         
088700 aa030-Top-Transactions               section.                            
088800*********************************************                             
088900*                                                                         
089000     move     spaces to WS-PL-Text.                                       
089100     move     "TOP 10 INCOME TRANSACTIONS" to WS-PL-Label.                
089200     generate Bk30-Rpt-Line.                                              
089300     move     1 to BKTI-Ix.                                               
089400     perform  zz023-Print-One-Top-Income thru zz023-Exit                  
089500                       WS-Top-Inc-Count times.                            
089600     move     spaces to WS-PL-Text.                                       
089700     move     "TOP 10 EXPENSE TRANSACTIONS" to WS-PL-Label.               
089800     generate Bk30-Rpt-Line.                                              
089900     move     1 to BKTE-Ix.                                               
090000     perform  zz033-Print-One-Top-Expense thru zz033-Exit                 
090100                       WS-Top-Exp-Count times.                            
090200 aa030-Exit.                                                              
090300     exit     section.                                                    
090400*                                                                         
090500*   zz023 - the BK-Top-Transaction-Record WS template is                  
090600*   filled field by field from the table entry (the field                 
090700*   order differs from the table, Rank has no table column)               
090800*   then group-moved onto BK-Top-Income-Record for the write.             
090900*                                                                         
091000 zz023-Print-One-Top-Income.                                              
091100     move     BKTI-Ix              to Top-Rank.                           
091200     move     BKTI-Date (BKTI-Ix)  to Top-Txn-Date.                       
091300     move     BKTI-Category (BKTI-Ix) to Top-Category.                    
091400     move     BKTI-Amount (BKTI-Ix) to Top-Amount.                        
091500     move     BKTI-Counterparty (BKTI-Ix) to Top-Counterparty.            
091600     move     spaces to WS-PL-Text.                                       
091700     move     Top-Rank       to WS-PL-Text (1:2).                         
091800     move     Top-Txn-Date   to WS-PL-Text (5:10).                        
091900     move     Top-Category   to WS-PL-Text (17:20).                       
092000     move     Top-Amount     to WS-PL-Text (39:14).                       
092100     move     Top-Counterparty (1:30) to WS-PL-Text (55:30).              
092200     generate Bk30-Rpt-Line.                                              
092300     move     BK-Top-Transaction-Record to BK-Top-Income-Record.          
092400     write    BK-Top-Income-Record.                                       
092500     add      1 to BKTI-Ix.                                               
092600 zz023-Exit.                                                              
092700     exit.                                                                
092800*                                                                         
092900 zz033-Print-One-Top-Expense.                                             
093000     move     BKTE-Ix              to Top-Rank.                           
093100     move     BKTE-Date (BKTE-Ix)  to Top-Txn-Date.                       
093200     move     BKTE-Category (BKTE-Ix) to Top-Category.                    
093300     move     BKTE-Amount (BKTE-Ix) to Top-Amount.                        
093400     move     BKTE-Counterparty (BKTE-Ix) to Top-Counterparty.            
093500     move     spaces to WS-PL-Text.                                       
093600     move     Top-Rank       to WS-PL-Text (1:2).                         
093700     move     Top-Txn-Date   to WS-PL-Text (5:10).                        
093800     move     Top-Category   to WS-PL-Text (17:20).                       
093900     move     Top-Amount     to WS-PL-Text (39:14).                       
094000     move     Top-Counterparty (1:30) to WS-PL-Text (55:30).              
094100     generate Bk30-Rpt-Line.                                              
094200     move     BK-Top-Transaction-Record to BK-Top-Expense-Record.         
094300     write    BK-Top-Expense-Record.                                      
094400     add      1 to BKTE-Ix.                                               
094500 zz033-Exit.                                                              
094600     exit.                                                                
094700*                                                                         
094800*********************************************************                 
094900*   aa040 - print the AUTO-CATEGORIZE count report in      *              
095000*   keyword-rule order, then sort the same table by          *            
095100*   expense total descending and print the expense report    *            
095200*********************************************************                 
095300*                                                                         
095400 aa040-Auto-Categorize                section.                            
095500*********************************************                             
095600*                                                                         
095700     move     spaces to WS-PL-Text.                                       
095800     move     "AUTO-CATEGORY RECORD COUNTS" to WS-PL-Label.               
095900     generate Bk30-Rpt-Line.                                              
096000     move     1 to WS-ACT-Ix.                                             
096100     perform  zz082-Print-One-Auto-Count thru zz082-Exit                  
096200                       11 times.                                          
096300     perform  zz090-Sort-Auto-Exp-Table thru zz090-Exit.                  
096400     move     spaces to WS-PL-Text.                                       
096500     move     "AUTO-CATEGORY EXPENSE TOTALS" to WS-PL-Label.              
096600     generate Bk30-Rpt-Line.                                              
096700     move     1 to WS-ACT-Ix.                                             
096800     perform  zz083-Print-One-Auto-Expense thru zz083-Exit                
096900                       11 times.                                          
097000 aa040-Exit.                                                              
097100     exit     section.                                                    
097200*                                                                         
097300 zz082-Print-One-Auto-Count.                                              
097400     if       WS-Auto-Total-Records > zero                                
097500              compute WS-Auto-Cnt-Pct rounded =                           
097600                       WS-ACT-Count (WS-ACT-Ix) * 100 /                   
097700                       WS-Auto-Total-Records                              
097800     else                                                                 
097900              move zero to WS-Auto-Cnt-Pct.                               
098000     move     spaces to WS-PL-Text.                                       
098100     move     WS-ACT-Category (WS-ACT-Ix) to WS-PL-Text (1:12).           
098200     move     WS-ACT-Count (WS-ACT-Ix)    to WS-PL-Text (15:7).           
098300     move     WS-Auto-Pct-Alt             to WS-PL-Text (24:6).           
098400     generate Bk30-Rpt-Line.                                              
098500     add      1 to WS-ACT-Ix.                                             
098600 zz082-Exit.                                                              
098700     exit.                                                                
098800*                                                                         
098900 zz083-Print-One-Auto-Expense.                                            
099000     if       WS-Auto-Total-Exp > zero                                    
099100              compute WS-Auto-Exp-Pct rounded =                           
099200                       WS-ACT-Exp-Total (WS-ACT-Ix) * 100 /               
099300                       WS-Auto-Total-Exp                                  
099400     else                                                                 
099500              move zero to WS-Auto-Exp-Pct.                               
099600     move     spaces to WS-PL-Text.                                       
099700     move     WS-ACT-Category (WS-ACT-Ix) to WS-PL-Text (1:12).           
099800     move     WS-ACT-Exp-Total (WS-ACT-Ix) to WS-PL-Text (15:14).         
099900     move     WS-Auto-Exp-Pct             to WS-PL-Text (31:6).           
100000     generate Bk30-Rpt-Line.                                              
100100     add      1 to WS-ACT-Ix.                                             
100200 zz083-Exit.                                                              
100300     exit.                                                                
100400*                                                                         
100500*   zz090 - bubble sort the 11-row WS-Auto-Cat-Totals table               
100600*   descending by expense total; small fixed table, one pass              
100700*   per run is plenty.                                                    
100800*                                                                         
100900 zz090-Sort-Auto-Exp-Table.                                               
101000     move     "Y" to WS-Sort-Swap-Sw.                                     
101100     perform  zz091-Auto-Bubble-Pass thru zz091-Exit                      
101200                       until WS-Sort-Swap-Sw = "N".                       
101300 zz090-Exit.                                                              
101400     exit.                                                                
101500*                                                                         
101600 zz091-Auto-Bubble-Pass.                                                  
101700     move     "N" to WS-Sort-Swap-Sw.                                     
101800     move     1   to WS-ACT-Ix.                                           
101900     perform  zz092-Auto-Compare-Swap thru zz092-Exit                     
102000                       11 times.                                          
102100 zz091-Exit.                                                              
102200     exit.                                                                
102300*                                                                         
102400 zz092-Auto-Compare-Swap.                                                 
102500     if       WS-ACT-Ix < 11                                              
102600              if   WS-ACT-Exp-Total (WS-ACT-Ix) <                         
102700                   WS-ACT-Exp-Total (WS-ACT-Ix + 1)                       
102800                   move WS-ACT-Entry (WS-ACT-Ix)                          
102900                     to WS-Auto-Cat-Hold                                  
103000                   move WS-ACT-Entry (WS-ACT-Ix + 1)                      
103100                     to WS-ACT-Entry (WS-ACT-Ix)                          
103200                   move WS-Auto-Cat-Hold                                  
103300                     to WS-ACT-Entry (WS-ACT-Ix + 1)                      
103400                   move "Y" to WS-Sort-Swap-Sw                            
103500              end-if.                                                     
103600     add      1 to WS-ACT-Ix.                                             
103700 zz092-Exit.                                                              
103800     exit.                                                                
