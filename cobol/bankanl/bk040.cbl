000100***************************************************************           
000200*                                                               *         
000300*        BK040 - Daily Frequency & Counterparty Totals         *          
000400*                                                               *         
000500***************************************************************           
000600*                                                                         
000700 identification          division.                                        
000800*================================                                         
000900*                                                                         
001000 program-id.          bk040.                                              
001100*                                                                         
001200 author.              V B Coen FBCS, FIDM, FIDPM.                         
001300*                                                                         
001400 installation.        Applewood Computers - Bank Analysis.                
001500*                                                                         
001600 date-written.        04/11/1988.                                         
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.            Copyright (C) 1976-2026, Vincent Bryan Coen.        
002100     Distributed under the GNU General Public License.                    
002200     See the file COPYING for details.                                    
002300*                                                                         
002400*   Remarks.          Step 4, the last of the bank-statement batch        
002500*                     analysis job.  Reads BK-Cleaned-File once,          
002600*                     building the daily transaction-count table          
002700*                     and the income/expense counterparty tables,         
002800*                     then prints the frequency, workday/weekend          
002900*                     and counterparty report parts.                      
003000*                                                                         
003100*   Called Modules.       None.                                           
003200*                                                                         
003300*   Functions Used.       None.                                           
003400*                                                                         
003500*   Files Used.           BK-Cleaned-File  input.                         
003600*                         Print-File       extend.                        
003700*                                                                         
003800* changes:                                                                
003900* 04/11/88 rtm - Created, semi-sourced from the payroll register          
004000*                print step, re-tasked for Bank Analysis totals.          
004100* 11/05/93 jqh - Counterparty tables widened to 300 entries,              
004200*                was 150, ran out of room on a big statement.             
004300* 19/02/98 bjc - Y2K: Bkd-Date widened to ccyy-mm-dd.             Y2K0298 
004400* 16/04/24 vbc - Copyright notice update, supersedes all.                 
004500* 19/09/25 vbc - 3.3.00 version update, builds reset.                     
004600* 09/02/26 vbc - Added SPENDING-FREQUENCY top-5 busiest           CR0227  
004700*                days and COUNTERPARTY-ANALYSIS top-10            CR0227  
004800*                tables, closes out the four-step job.            CR0227  
004900*                                                                         
005000 environment             division.                                        
005100*================================                                         
005200*                                                                         
005300 configuration    section.                                                
005400 special-names.                                                           
005500     class DIGIT-CLASS    is "0" thru "9".                                
005600     class ALPHA-I-E      is "I" "E".                                     
005700*                                                                         
005800 input-output            section.                                         
005900 file-control.                                                            
006000     copy "selbkcln.cob".                                                 
006100     copy "selbkprt.cob".                                                 
006200*                                                                         
006300 data                    division.                                        
006400*================================                                         
006500*                                                                         
006600 file section.                                                            
006700*                                                                         
006800 copy "fdbkcln.cob".                                                      
006900 copy "fdbkprt.cob".                                                      
007000*                                                                         
007100 working-storage section.                                                 
007200*-----------------------                                                  
007300*                                                                         
007400 77  Prog-Name                pic x(17) value "BK040 v1.0".               
007500*                                                                         
007600 copy "wsbkcln.cob".                                                      
007700 copy "wsbkday.cob".                                                      
007800 copy "wsbkctl.cob".                                                      
007900*                                                                         
008000 01  WS-File-Statuses.                                                    
008100     03  WS-BKCLN-Status      pic xx.                                     
008200     03  WS-BKPRT-Status      pic xx.                                     
008300     03  FILLER               pic x(04).                                  
008400*                                                                         
008500 01  WS-Switches.                                                         
008600     03  WS-Cln-EOF-Sw        pic x(1)  value "N".                        
008700         88  WS-Cln-EOF                 value "Y".                        
008800     03  WS-Sort-Swap-Sw      pic x(1)  value "N".                        
008900         88  WS-Sort-Swapped            value "Y".                        
009000     03  FILLER               pic x(04).                                  
009100*                                                                         
009200*   Mean/max/min and workday/weekend accumulators for                     
009300*   SPENDING-FREQUENCY; the daily counts themselves live in               
009400*   BK-Daily-Table (wsbkday.cob), posted one entry per active             
009500*   calendar date as BK-Cleaned-File is read.                             
009600*                                                                         
009700 01  WS-Daily-Work.                                                       
009800     03  WS-Day-Total-Txns    pic 9(7)      comp.                         
009900     03  WS-Day-Max-Count     pic 9(5)      comp.                         
010000     03  WS-Day-Min-Count     pic 9(5)      comp.                         
010100     03  WS-Day-Mean          pic s9(4)v9.                                
010200     03  WS-Day-Mean-Alt redefines WS-Day-Mean                            
010300                               pic s9999v9.                               
010400     03  WS-Day-Scan-Ix       pic 9(4)      comp.                         
010500     03  WS-Workday-Exp-Total pic s9(13)v99 comp-3.                       
010600     03  WS-Weekend-Exp-Total pic s9(13)v99 comp-3.                       
010700     03  FILLER               pic x(04).                                  
010800*                                                                         
010900*   Swap buffer for the daily-table busiest-day sort; same                
011000*   physical shape as BK-Day-Entry so the group move lines up.            
011100*                                                                         
011200 01  WS-Day-Hold.                                                         
011300     03  WS-DH-Date           pic x(10).                                  
011400     03  WS-DH-Dow            pic 9(1).                                   
011500     03  WS-DH-Workday-Flag   pic x(1).                                   
011600     03  WS-DH-Txn-Count      pic 9(5)      comp-3.                       
011700     03  FILLER               pic x(04).                                  
011800*                                                                         
011900*   COUNTERPARTY-ANALYSIS working tables, one row per distinct            
012000*   counterparty name seen on an income record and one per                
012100*   distinct name seen on an expense record; posted as                    
012200*   BK-Cleaned-File is read, sorted descending by total and               
012300*   the top BK-CT-Top-N printed once the read pass is done.               
012400*                                                                         
012500 01  BK-Cpty-Income-Table.                                                
012600     03  BK-Cpty-Inc-Count    pic 9(4)      comp.                         
012700     03  BK-Cpty-Inc-Entry    occurs 300 times                            
012800                               indexed by BK-Cpty-Inc-Ix.                 
012900         05  Cpi-Name         pic x(40).                                  
013000         05  Cpi-Total        pic s9(13)v99 comp-3.                       
013100         05  Cpi-Count        pic 9(7)      comp-3.                       
013200     03  FILLER               pic x(04).                                  
013300*                                                                         
013400 01  BK-Cpty-Expense-Table.                                               
013500     03  BK-Cpty-Exp-Count    pic 9(4)      comp.                         
013600     03  BK-Cpty-Exp-Entry    occurs 300 times                            
013700                               indexed by BK-Cpty-Exp-Ix.                 
013800         05  Cpe-Name         pic x(40).                                  
013900         05  Cpe-Total        pic s9(13)v99 comp-3.                       
014000         05  Cpe-Count        pic 9(7)      comp-3.                       
014100     03  FILLER               pic x(04).                                  
014200*                                                                         
014300*   Swap buffer for both counterparty-table sorts; same shape             
014400*   as one BK-Cpty-Inc-Entry/BK-Cpty-Exp-Entry row.                       
014500*                                                                         
014600 01  WS-Cpty-Hold.                                                        
014700     03  WS-CH-Name           pic x(40).                                  
014800     03  WS-CH-Total          pic s9(13)v99 comp-3.                       
014900     03  WS-CH-Count          pic 9(7)      comp-3.                       
015000     03  FILLER               pic x(04).                                  
015100*                                                                         
015200 01  WS-Work-Fields.                                                      
015300     03  WS-Found-Sub         pic 9(3)    comp.                           
015400     03  FILLER               pic x(04).                                  
015500*                                                                         
015600 01  WS-Run-Date-Work.                                                    
015700     03  WS-RD-Digits         pic 9(8).                                   
015800     03  WS-RD-Parts redefines WS-RD-Digits.                              
015900         05  WS-RD-CCYY       pic 9(4).                                   
016000         05  WS-RD-MM         pic 9(2).                                   
016100         05  WS-RD-DD         pic 9(2).                                   
016200     03  FILLER               pic x(04).                                  
016300*                                                                         
016400 01  WS-Print-Line.                                                       
016500     03  WS-PL-Text           pic x(80) value spaces.                     
016600     03  WS-PL-Alt redefines WS-PL-Text.                                  
016700         05  WS-PL-Label      pic x(27).                                  
016800         05  WS-PL-Value      pic x(53).                                  
016900     03  FILLER               pic x(04).                                  
017000*                                                                         
017100 Report section.                                                          
017200*---------------                                                          
017300*                                                                         
017400 RD  BK-Analysis-Report                                                   
017500     Page Limit   BK-CT-Page-Lines                                        
017600     Heading      1                                                       
017700     First Detail 3                                                       
017800     Last  Detail BK-CT-Page-Lines.                                       
017900*                                                                         
018000 01  Bk40-Rpt-Head    type page heading.                                  
018100     03  line  1.                                                         
018200         05  col  1  pic x(29) value "BANK STMT BATCH ANALYSIS".          
018300         05  col 40  pic x(15) source BK-CT-Report-Title.                 
018400*                                                                         
018500 01  Bk40-Rpt-Line    type detail.                                        
018600     03  line plus 1.                                                     
018700         05  col  1  pic x(80) source WS-PL-Text.                         
018800*                                                                         
018900 procedure division.                                                      
019000*===================                                                      
019100*                                                                         
019200 aa000-Main              section.                                         
019300*****************************                                             
019400*                                                                         
019500     display  Prog-Name " starting".                                      
019600     open     input  BK-Cleaned-File.                                     
019700     open     extend Print-File.                                          
019800     initiate BK-Analysis-Report.                                         
019900*                                                                         
020000     perform  aa010-Read-And-Post thru aa010-Exit.                        
020100     perform  aa020-Daily-Frequency thru aa020-Exit.                      
020200     perform  aa030-Counterparty-Analysis thru aa030-Exit.                
020300*                                                                         
020400     terminate BK-Analysis-Report.                                        
020500     close    BK-Cleaned-File                                             
020600              Print-File.                                                 
020700     display  Prog-Name " complete".                                      
020800     goback.                                                              
020900*                                                                         
021000 aa000-Exit.                                                              
021100     exit     section.                                                    
021200*                                                                         
021300*********************************************************                 
021400*   aa010 - single read pass: posts the daily-count       *               
021500*   table, the workday/weekend expense accumulators and    *              
021600*   the two counterparty tables, all together, since        *             
021700*   BK-Cleaned-File is only read once in this step           *            
021800*********************************************************                 
021900*                                                                         
022000 aa010-Read-And-Post              section.                                
022100*********************************************                             
022200*                                                                         
022300     move     zero to BK-Day-Count                                        
022400                       BK-Cpty-Inc-Count                                  
022500                       BK-Cpty-Exp-Count                                  
022600                       WS-Workday-Exp-Total                               
022700                       WS-Weekend-Exp-Total.                              
022800     move     "N"  to WS-Cln-EOF-Sw.                                      
022900     read     BK-Cleaned-File                                             
023000              at end  move "Y" to WS-Cln-EOF-Sw.                          
023100     perform  aa011-Read-And-Accumulate                                   
023200              until WS-Cln-EOF.                                           
023300 aa010-Exit.                                                              
023400     exit     section.                                                    
023500*                                                                         
023600 aa011-Read-And-Accumulate.                                               
023700     perform  zz010-Post-Daily-Table thru zz010-Exit.                     
023800*                                                                         
023900     if       Cln-Workday-Flag = "W"                                      
024000              add  Cln-Expense to WS-Workday-Exp-Total                    
024100     else                                                                 
024200              add  Cln-Expense to WS-Weekend-Exp-Total                    
024300     end-if.                                                              
024400*                                                                         
024500     if       Cln-Txn-Type = "I"                                          
024600              perform  zz020-Post-Cpty-Income thru zz020-Exit             
024700     end-if.                                                              
024800     if       Cln-Txn-Type = "E"                                          
024900              perform  zz030-Post-Cpty-Expense thru zz030-Exit            
025000     end-if.                                                              
025100*                                                                         
025200     read     BK-Cleaned-File                                             
025300              at end  move "Y" to WS-Cln-EOF-Sw.                          
025400 aa011-Exit.                                                              
025500     exit.                                                                
025600*                                                                         
025700*   zz010 - find-or-add the current record's date in the                  
025800*   daily table; first occurrence of a date also captures                 
025900*   its day-of-week and workday flag off the cleansed record.             
026000*                                                                         
026100 zz010-Post-Daily-Table.                                                  
026200     move     zero to WS-Found-Sub.                                       
026300     move     1    to BK-Day-Ix.                                          
026400     perform  zz011-Find-Day thru zz011-Exit                              
026500              until WS-Found-Sub not = zero                               
026600              or BK-Day-Ix > BK-Day-Count.                                
026700     if       WS-Found-Sub = zero                                         
026800              add  1 to BK-Day-Count                                      
026900              move BK-Day-Count      to BK-Day-Ix                         
027000              move Cln-Txn-Date      to Bkd-Date (BK-Day-Ix)              
027100              move Cln-Day-Of-Week   to Bkd-Dow  (BK-Day-Ix)              
027200              move Cln-Workday-Flag  to                                   
027300                        Bkd-Workday-Flag (BK-Day-Ix)                      
027400              move zero              to                                   
027500                        Bkd-Txn-Count (BK-Day-Ix)                         
027600              move BK-Day-Ix         to WS-Found-Sub                      
027700     end-if.                                                              
027800     add      1 to Bkd-Txn-Count (WS-Found-Sub).                          
027900 zz010-Exit.                                                              
028000     exit.                                                                
028100*                                                                         
028200 zz011-Find-Day.                                                          
028300     if       Bkd-Date (BK-Day-Ix) = Cln-Txn-Date                         
028400              move BK-Day-Ix to WS-Found-Sub                              
028500     else                                                                 
028600              add  1 to BK-Day-Ix                                         
028700     end-if.                                                              
028800 zz011-Exit.                                                              
028900     exit.                                                                
029000*                                                                         
029100*   zz020 - find-or-add the current record's counterparty in              
029200*   the income table, add the income amount.                              
029300*                                                                         
029400 zz020-Post-Cpty-Income.                                                  
029500     move     zero to WS-Found-Sub.                                       
029600     move     1    to BK-Cpty-Inc-Ix.                                     
029700     perform  zz021-Find-Cpty-Income thru zz021-Exit                      
029800              until WS-Found-Sub not = zero                               
029900              or BK-Cpty-Inc-Ix > BK-Cpty-Inc-Count.                      
030000     if       WS-Found-Sub = zero                                         
030100              add  1 to BK-Cpty-Inc-Count                                 
030200              move BK-Cpty-Inc-Count to BK-Cpty-Inc-Ix                    
030300              move Cln-Counterparty  to                                   
030400                        Cpi-Name (BK-Cpty-Inc-Ix)                         
030500              move zero              to                                   
030600                        Cpi-Total (BK-Cpty-Inc-Ix)                        
030700                        Cpi-Count (BK-Cpty-Inc-Ix)                        
030800              move BK-Cpty-Inc-Ix    to WS-Found-Sub                      
030900     end-if.                                                              
031000     add      Cln-Income to Cpi-Total (WS-Found-Sub).                     
031100     add      1           to Cpi-Count (WS-Found-Sub).                    
031200 zz020-Exit.                                                              
031300     exit.                                                                
031400*                                                                         
031500 zz021-Find-Cpty-Income.                                                  
031600     if       Cpi-Name (BK-Cpty-Inc-Ix) = Cln-Counterparty                
031700              move BK-Cpty-Inc-Ix to WS-Found-Sub                         
031800     else                                                                 
031900              add  1 to BK-Cpty-Inc-Ix                                    
032000     end-if.                                                              
032100 zz021-Exit.                                                              
032200     exit.                                                                
032300*                                                                         
032400*   zz030 - find-or-add the current record's counterparty in              
032500*   the expense table, add the expense amount.                            
032600*                                                                         
032700 zz030-Post-Cpty-Expense.                                                 
032800     move     zero to WS-Found-Sub.                                       
032900     move     1    to BK-Cpty-Exp-Ix.                                     
033000     perform  zz031-Find-Cpty-Expense thru zz031-Exit                     
033100              until WS-Found-Sub not = zero                               
033200              or BK-Cpty-Exp-Ix > BK-Cpty-Exp-Count.                      
033300     if       WS-Found-Sub = zero                                         
033400              add  1 to BK-Cpty-Exp-Count                                 
033500              move BK-Cpty-Exp-Count to BK-Cpty-Exp-Ix                    
033600              move Cln-Counterparty  to                                   
033700                        Cpe-Name (BK-Cpty-Exp-Ix)                         
033800              move zero              to                                   
033900                        Cpe-Total (BK-Cpty-Exp-Ix)                        
034000                        Cpe-Count (BK-Cpty-Exp-Ix)                        
034100              move BK-Cpty-Exp-Ix    to WS-Found-Sub                      
034200     end-if.                                                              
034300     add      Cln-Expense to Cpe-Total (WS-Found-Sub).                    
034400     add      1           to Cpe-Count (WS-Found-Sub).                    
034500 zz030-Exit.                                                              
034600     exit.                                                                
034700*                                                                         
034800 zz031-Find-Cpty-Expense.                                                 
034900     if       Cpe-Name (BK-Cpty-Exp-Ix) = Cln-Counterparty                
035000              move BK-Cpty-Exp-Ix to WS-Found-Sub                         
035100     else                                                                 
035200              add  1 to BK-Cpty-Exp-Ix                                    
035300     end-if.                                                              
035400 zz031-Exit.                                                              
035500     exit.                                                                
035600*                                                                         
035700*********************************************************                 
035800*   aa020 - daily transaction-count mean/max/min, the 5   *               
035900*   busiest days (full bubble sort of the small daily      *              
036000*   table, descending by count) and the workday-versus-    *              
036100*   weekend expense comparison                              *             
036200*********************************************************                 
036300*                                                                         
036400 aa020-Daily-Frequency                section.                            
036500*********************************************                             
036600*                                                                         
036700     move     spaces to WS-PL-Text.                                       
036800     move     "DAILY TRANSACTION FREQUENCY" to WS-PL-Label.               
036900     generate Bk40-Rpt-Line.                                              
037000     move     spaces to WS-PL-Text.                                       
037100     move     BK-CT-Run-Date to WS-RD-Digits.                             
037200     move     "Run date .................." to WS-PL-Label.               
037300     move     WS-RD-CCYY to WS-PL-Value (1:4).                            
037400     move     "-"        to WS-PL-Value (5:1).                            
037500     move     WS-RD-MM   to WS-PL-Value (6:2).                            
037600     move     "-"        to WS-PL-Value (8:1).                            
037700     move     WS-RD-DD   to WS-PL-Value (9:2).                            
037800     generate Bk40-Rpt-Line.                                              
037900*                                                                         
038000     perform  zz040-Scan-Daily-Min-Max thru zz040-Exit.                   
038100     move     spaces to WS-PL-Text.                                       
038200     move     "Active days ..............." to WS-PL-Label.               
038300     move     BK-Day-Count to WS-PL-Value (1:5).                          
038400     generate Bk40-Rpt-Line.                                              
038500     move     spaces to WS-PL-Text.                                       
038600     move     "Mean txns per day ........." to WS-PL-Label.               
038700     move     WS-Day-Mean-Alt to WS-PL-Value (1:6).                       
038800     generate Bk40-Rpt-Line.                                              
038900     move     spaces to WS-PL-Text.                                       
039000     move     "Max txns in one day ......." to WS-PL-Label.               
039100     move     WS-Day-Max-Count to WS-PL-Value (1:5).                      
039200     generate Bk40-Rpt-Line.                                              
039300     move     spaces to WS-PL-Text.                                       
039400     move     "Min txns in one day ......." to WS-PL-Label.               
039500     move     WS-Day-Min-Count to WS-PL-Value (1:5).                      
039600     generate Bk40-Rpt-Line.                                              
039700*                                                                         
039800     perform  zz041-Sort-Daily-Table thru zz041-Exit.                     
039900     move     spaces to WS-PL-Text.                                       
040000     move     "TOP 5 BUSIEST DAYS" to WS-PL-Label.                        
040100     generate Bk40-Rpt-Line.                                              
040200     move     1 to BK-Day-Ix.                                             
040300     perform  zz012-Print-One-Busy-Day thru zz012-Exit                    
040400                       BK-CT-Busiest-N times.                             
040500*                                                                         
040600     perform  zz050-Print-Workday-Compare thru zz050-Exit.                
040700 aa020-Exit.                                                              
040800     exit     section.                                                    
040900*                                                                         
041000*   zz040 - one scan of the (still unsorted) daily table to               
041100*   get the mean, max and min transaction counts over the                 
041200*   active days; mean is rounded to 1 decimal.                            
041300*                                                                         
041400 zz040-Scan-Daily-Min-Max.                                                
041500     move     zero to WS-Day-Total-Txns.                                  
041600     move     99999 to WS-Day-Min-Count.                                  
041700     move     zero  to WS-Day-Max-Count.                                  
041800     move     1 to WS-Day-Scan-Ix.                                        
041900     perform  zz045-Add-One-Day thru zz045-Exit                           
042000                       BK-Day-Count times.                                
042100     if       BK-Day-Count > zero                                         
042200              divide  WS-Day-Total-Txns by BK-Day-Count                   
042300                       giving WS-Day-Mean rounded                         
042400     else                                                                 
042500              move    zero to WS-Day-Mean WS-Day-Min-Count                
042600     end-if.                                                              
042700 zz040-Exit.                                                              
042800     exit.                                                                
042900*                                                                         
043000 zz045-Add-One-Day.                                                       
043100     add      Bkd-Txn-Count (WS-Day-Scan-Ix) to WS-Day-Total-Txns.        
043200     if       Bkd-Txn-Count (WS-Day-Scan-Ix) > WS-Day-Max-Count           
043300              move Bkd-Txn-Count (WS-Day-Scan-Ix)                         
043400                to WS-Day-Max-Count                                       
043500     end-if.                                                              
043600     if       Bkd-Txn-Count (WS-Day-Scan-Ix) < WS-Day-Min-Count           
043700              move Bkd-Txn-Count (WS-Day-Scan-Ix)                         
043800                to WS-Day-Min-Count                                       
043900     end-if.                                                              
044000     add      1 to WS-Day-Scan-Ix.                                        
044100 zz045-Exit.                                                              
044200     exit.                                                                
044300*                                                                         
044400*   zz041/zz042/zz043 - bubble sort BK-Daily-Table descending             
044500*   by Bkd-Txn-Count; only the first BK-CT-Busiest-N rows are             
044600*   printed afterwards, the rest of the table is not re-used.             
044700*                                                                         
044800 zz041-Sort-Daily-Table.                                                  
044900     move     "Y" to WS-Sort-Swap-Sw.                                     
045000     perform  zz042-Daily-Bubble-Pass thru zz042-Exit                     
045100                       until WS-Sort-Swap-Sw = "N".                       
045200 zz041-Exit.                                                              
045300     exit.                                                                
045400*                                                                         
045500 zz042-Daily-Bubble-Pass.                                                 
045600     move     "N" to WS-Sort-Swap-Sw.                                     
045700     move     1   to BK-Day-Ix.                                           
045800     perform  zz043-Daily-Compare-Swap thru zz043-Exit                    
045900                       BK-Day-Count times.                                
046000 zz042-Exit.                                                              
046100     exit.                                                                
046200*                                                                         
046300 zz043-Daily-Compare-Swap.                                                
046400     if       BK-Day-Ix < BK-Day-Count                                    
046500              if   Bkd-Txn-Count (BK-Day-Ix) <                            
046600                   Bkd-Txn-Count (BK-Day-Ix + 1)                          
046700                   move BK-Day-Entry (BK-Day-Ix)                          
046800                     to WS-Day-Hold                                       
046900                   move BK-Day-Entry (BK-Day-Ix + 1)                      
047000                     to BK-Day-Entry (BK-Day-Ix)                          
047100                   move WS-Day-Hold                                       
047200                     to BK-Day-Entry (BK-Day-Ix + 1)                      
047300                   move "Y" to WS-Sort-Swap-Sw                            
047400              end-if                                                      
047500     end-if.                                                              
047600     add      1 to BK-Day-Ix.                                             
047700 zz043-Exit.                                                              
047800     exit.                                                                
047900*                                                                         
048000*   zz012 - print one row of the (now sorted) busiest-days                
048100*   list; uses BK-Day-Ix as set by the caller's perform loop.             
048200*                                                                         
048300 zz012-Print-One-Busy-Day.                                                
048400     move     spaces to WS-PL-Text.                                       
048500     move     Bkd-Date (BK-Day-Ix) to WS-PL-Label (1:10).                 
048600     move     Bkd-Txn-Count (BK-Day-Ix) to WS-PL-Value (1:5).             
048700     generate Bk40-Rpt-Line.                                              
048800     add      1 to BK-Day-Ix.                                             
048900 zz012-Exit.                                                              
049000     exit.                                                                
049100*                                                                         
049200*   zz050 - derive the workday/weekend expense averages from              
049300*   the accumulators posted during aa010, counting distinct               
049400*   workday/weekend calendar dates off the now-sorted daily               
049500*   table, then print both sides of the comparison.                       
049600*                                                                         
049700 zz050-Print-Workday-Compare.                                             
049800     move     zero to Bkw-Workday-Days                                    
049900                       Bkw-Weekend-Days                                   
050000                       Bkw-Workday-Txn-Count                              
050100                       Bkw-Weekend-Txn-Count.                             
050200     move     1 to WS-Day-Scan-Ix.                                        
050300     perform  zz051-Add-One-Bucket thru zz051-Exit                        
050400                       BK-Day-Count times.                                
050500     if       Bkw-Workday-Txn-Count > zero                                
050600              divide  WS-Workday-Exp-Total                                
050700                       by Bkw-Workday-Txn-Count                           
050800                       giving Bkw-Workday-Avg rounded                     
050900     else                                                                 
051000              move    zero to Bkw-Workday-Avg                             
051100     end-if.                                                              
051200     if       Bkw-Weekend-Txn-Count > zero                                
051300              divide  WS-Weekend-Exp-Total                                
051400                       by Bkw-Weekend-Txn-Count                           
051500                       giving Bkw-Weekend-Avg rounded                     
051600     else                                                                 
051700              move    zero to Bkw-Weekend-Avg                             
051800     end-if.                                                              
051900*                                                                         
052000     move     spaces to WS-PL-Text.                                       
052100     move     "WORKDAY VS WEEKEND EXPENSE" to WS-PL-Label.                
052200     generate Bk40-Rpt-Line.                                              
052300     move     spaces to WS-PL-Text.                                       
052400     move     "Workday total/mean/count .." to WS-PL-Label.               
052500     move     WS-Workday-Exp-Total to WS-PL-Value (1:15).                 
052600     move     Bkw-Workday-Avg      to WS-PL-Value (17:8).                 
052700     move     Bkw-Workday-Txn-Count to WS-PL-Value (26:7).                
052800     generate Bk40-Rpt-Line.                                              
052900     move     spaces to WS-PL-Text.                                       
053000     move     "Weekend total/mean/count .." to WS-PL-Label.               
053100     move     WS-Weekend-Exp-Total to WS-PL-Value (1:15).                 
053200     move     Bkw-Weekend-Avg      to WS-PL-Value (17:8).                 
053300     move     Bkw-Weekend-Txn-Count to WS-PL-Value (26:7).                
053400     generate Bk40-Rpt-Line.                                              
053500 zz050-Exit.                                                              
053600     exit.                                                                
053700*                                                                         
053800 zz051-Add-One-Bucket.                                                    
053900     if       Bkd-Workday-Flag (WS-Day-Scan-Ix) = "W"                     
054000              add  1 to Bkw-Workday-Days                                  
054100              add  Bkd-Txn-Count (WS-Day-Scan-Ix)                         
054200                        to Bkw-Workday-Txn-Count                          
054300     else                                                                 
054400              add  1 to Bkw-Weekend-Days                                  
054500              add  Bkd-Txn-Count (WS-Day-Scan-Ix)                         
054600                        to Bkw-Weekend-Txn-Count                          
054700     end-if.                                                              
054800     add      1 to WS-Day-Scan-Ix.                                        
054900 zz051-Exit.                                                              
055000     exit.                                                                
055100*                                                                         
055200*********************************************************                 
055300*   aa030 - sort and print the top BK-CT-Top-N            *               
055400*   counterparties by total income and, separately, by    *               
055500*   total expense                                          *              
055600*********************************************************                 
055700*                                                                         
055800 aa030-Counterparty-Analysis           section.                           
055900*********************************************                             
056000*                                                                         
056100     move     spaces to WS-PL-Text.                                       
056200     move     "TOP 10 INCOME COUNTERPARTIES" to WS-PL-Label.              
056300     generate Bk40-Rpt-Line.                                              
056400     perform  zz060-Sort-Cpty-Income thru zz060-Exit.                     
056500     move     1 to BK-Cpty-Inc-Ix.                                        
056600     perform  zz023-Print-One-Cpty-Inc thru zz023-Exit                    
056700                       BK-CT-Top-N times.                                 
056800*                                                                         
056900     move     spaces to WS-PL-Text.                                       
057000     move     "TOP 10 EXPENSE COUNTERPARTIES" to WS-PL-Label.             
057100     generate Bk40-Rpt-Line.                                              
057200     perform  zz070-Sort-Cpty-Expense thru zz070-Exit.                    
057300     move     1 to BK-Cpty-Exp-Ix.                                        
057400     perform  zz033-Print-One-Cpty-Exp thru zz033-Exit                    
057500                       BK-CT-Top-N times.                                 
057600 aa030-Exit.                                                              
057700     exit     section.                                                    
057800*                                                                         
057900*   zz060/zz061/zz062 - bubble sort BK-Cpty-Income-Table                  
058000*   descending by Cpi-Total.                                              
058100*                                                                         
058200 zz060-Sort-Cpty-Income.                                                  
058300     move     "Y" to WS-Sort-Swap-Sw.                                     
058400     perform  zz061-Cpty-Inc-Bubble-Pass thru zz061-Exit                  
058500                       until WS-Sort-Swap-Sw = "N".                       
058600 zz060-Exit.                                                              
058700     exit.                                                                
058800*                                                                         
058900 zz061-Cpty-Inc-Bubble-Pass.                                              
059000     move     "N" to WS-Sort-Swap-Sw.                                     
059100     move     1   to BK-Cpty-Inc-Ix.                                      
059200     perform  zz062-Cpty-Inc-Compare-Swap thru zz062-Exit                 
059300                       BK-Cpty-Inc-Count times.                           
059400 zz061-Exit.                                                              
059500     exit.                                                                
059600*                                                                         
059700 zz062-Cpty-Inc-Compare-Swap.                                             
059800     if       BK-Cpty-Inc-Ix < BK-Cpty-Inc-Count                          
059900              if   Cpi-Total (BK-Cpty-Inc-Ix) <                           
060000                   Cpi-Total (BK-Cpty-Inc-Ix + 1)                         
060100                   move BK-Cpty-Inc-Entry (BK-Cpty-Inc-Ix)                
060200                     to WS-Cpty-Hold                                      
060300                   move BK-Cpty-Inc-Entry (BK-Cpty-Inc-Ix + 1)            
060400                     to BK-Cpty-Inc-Entry (BK-Cpty-Inc-Ix)                
060500                   move WS-Cpty-Hold                                      
060600                     to BK-Cpty-Inc-Entry (BK-Cpty-Inc-Ix + 1)            
060700                   move "Y" to WS-Sort-Swap-Sw                            
060800              end-if                                                      
060900     end-if.                                                              
061000     add      1 to BK-Cpty-Inc-Ix.                                        
061100 zz062-Exit.                                                              
061200     exit.                                                                
061300*                                                                         
061400*   zz023 - print one row of the sorted income-counterparty               
061500*   table; uses BK-Cpty-Inc-Ix as set by the caller's loop.               
061600*                                                                         
061700 zz023-Print-One-Cpty-Inc.                                                
061800     move     spaces to WS-PL-Text.                                       
061900     move     Cpi-Name (BK-Cpty-Inc-Ix) to WS-PL-Label (1:27).            
062000     move     Cpi-Total (BK-Cpty-Inc-Ix) to WS-PL-Value (1:15).           
062100     move     Cpi-Count (BK-Cpty-Inc-Ix) to WS-PL-Value (17:7).           
062200     generate Bk40-Rpt-Line.                                              
062300     add      1 to BK-Cpty-Inc-Ix.                                        
062400 zz023-Exit.                                                              
062500     exit.                                                                
062600*                                                                         
062700*   zz070/zz071/zz072 - bubble sort BK-Cpty-Expense-Table                 
062800*   descending by Cpe-Total.                                              
062900*                                                                         
063000 zz070-Sort-Cpty-Expense.                                                 
063100     move     "Y" to WS-Sort-Swap-Sw.                                     
063200     perform  zz071-Cpty-Exp-Bubble-Pass thru zz071-Exit                  
063300                       until WS-Sort-Swap-Sw = "N".                       
063400 zz070-Exit.                                                              
063500     exit.                                                                
063600*                                                                         
063700 zz071-Cpty-Exp-Bubble-Pass.                                              
063800     move     "N" to WS-Sort-Swap-Sw.                                     
063900     move     1   to BK-Cpty-Exp-Ix.                                      
064000     perform  zz072-Cpty-Exp-Compare-Swap thru zz072-Exit                 
064100                       BK-Cpty-Exp-Count times.                           
064200 zz071-Exit.                                                              
064300     exit.                                                                
064400*                                                                         
064500 zz072-Cpty-Exp-Compare-Swap.                                             
064600     if       BK-Cpty-Exp-Ix < BK-Cpty-Exp-Count                          
064700              if   Cpe-Total (BK-Cpty-Exp-Ix) <                           
064800                   Cpe-Total (BK-Cpty-Exp-Ix + 1)                         
064900                   move BK-Cpty-Exp-Entry (BK-Cpty-Exp-Ix)                
065000                     to WS-Cpty-Hold                                      
065100                   move BK-Cpty-Exp-Entry (BK-Cpty-Exp-Ix + 1)            
065200                     to BK-Cpty-Exp-Entry (BK-Cpty-Exp-Ix)                
065300                   move WS-Cpty-Hold                                      
065400                     to BK-Cpty-Exp-Entry (BK-Cpty-Exp-Ix + 1)            
065500                   move "Y" to WS-Sort-Swap-Sw                            
065600              end-if                                                      
065700     end-if.                                                              
065800     add      1 to BK-Cpty-Exp-Ix.                                        
065900 zz072-Exit.                                                              
066000     exit.                                                                
066100*                                                                         
066200*   zz033 - print one row of the sorted expense-counterparty              
066300*   table; uses BK-Cpty-Exp-Ix as set by the caller's loop.               
066400*                                                                         
066500 zz033-Print-One-Cpty-Exp.                                                
066600     move     spaces to WS-PL-Text.                                       
066700     move     Cpe-Name (BK-Cpty-Exp-Ix) to WS-PL-Label (1:27).            
066800     move     Cpe-Total (BK-Cpty-Exp-Ix) to WS-PL-Value (1:15).           
066900     move     Cpe-Count (BK-Cpty-Exp-Ix) to WS-PL-Value (17:7).           
067000     generate Bk40-Rpt-Line.                                              
067100     add      1 to BK-Cpty-Exp-Ix.                                        
067200 zz033-Exit.                                                              
067300     exit.                                                                
