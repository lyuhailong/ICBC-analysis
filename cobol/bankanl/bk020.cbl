000100*****************************************************************         
000200*                                                               *         
000300*        BK020 - Overall, Monthly, Yearly & Seasonal Totals     *         
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*================================                                         
000900*                                                                         
001000 program-id.          bk020.                                              
001100*                                                                         
001200 author.              V B Coen FBCS, FIDM, FIDPM.                         
001300*                                                                         
001400 installation.        Applewood Computers - Bank Analysis.                
001500*                                                                         
001600 date-written.        22/07/1987.                                         
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.            Copyright (C) 1976-2026, Vincent Bryan Coen.        
002100     Distributed under the GNU General Public License.                    
002200     See the file COPYING for details.                                    
002300*                                                                         
002400*   Remarks.          Step 2 of the bank-statement batch analysis         
002500*                     job.  Reads BK-Cleaned-File once, building          
002600*                     the overall, monthly, yearly and seasonal           
002700*                     totals, then writes the monthly and yearly          
002800*                     extracts and prints all four report parts.          
002900*                                                                         
003000*   Called Modules.       None.                                           
003100*                                                                         
003200*   Functions Used.       None.                                           
003300*                                                                         
003400*   Files Used.           BK-Cleaned-File  input.                         
003500*                         BK-Monthly-File  output.                        
003600*                         BK-Yearly-File   output.                        
003700*                         Print-File       extend.                        
003800*                                                                         
003900* changes:                                                                
004000* 22/07/87 rtm - Created, semi-sourced from the payroll register          
004100*                print step, re-tasked for Bank Analysis totals.          
004200* 11/05/93 jqh - Added BK-Year-Table YoY growth calc.                     
004300* 19/02/98 bjc - Y2K: Mon-Period key widened to ccyy-mm.          Y2K0298 
004400* 16/04/24 vbc - Copyright notice update, supersedes all.                 
004500* 19/09/25 vbc - 3.3.00 version update, builds reset.                     
004600* 10/02/26 vbc - Calendar-month income/expense/net in             CR0228  
004700*                aa050 were raw sums divided by year-             CR0228  
004800*                count, not the mean over the records             CR0228  
004900*                posted to that month.  Now uses the new          CR0228  
005000*                BK-Cal-Count (wsbkseas.cob) as divisor.          CR0228  
005100*                                                                         
005200 environment             division.                                        
005300*================================                                         
005400*                                                                         
005500 configuration    section.                                                
005600 special-names.                                                           
005700     class DIGIT-CLASS    is "0" thru "9".                                
005800     class ALPHA-I-E      is "I" "E".                                     
005900*                                                                         
006000 input-output            section.                                         
006100 file-control.                                                            
006200     copy "selbkcln.cob".                                                 
006300     copy "selbkmon.cob".                                                 
006400     copy "selbkyrr.cob".                                                 
006500     copy "selbkprt.cob".                                                 
006600*                                                                         
006700 data                    division.                                        
006800*================================                                         
006900*                                                                         
007000 file section.                                                            
007100*                                                                         
007200 copy "fdbkcln.cob".                                                      
007300 copy "fdbkmon.cob".                                                      
007400 copy "fdbkyrr.cob".                                                      
007500 copy "fdbkprt.cob".                                                      
007600*                                                                         
007700 working-storage section.                                                 
007800*-----------------------                                                  
007900*                                                                         
008000 77  Prog-Name                pic x(17) value "BK020 v1.0".               
008100*                                                                         
008200 copy "wsbkcln.cob".                                                      
008300 copy "wsbkmon.cob".                                                      
008400 copy "wsbkyrr.cob".                                                      
008500 copy "wsbkseas.cob".                                                     
008600 copy "wsbkctl.cob".                                                      
008700*                                                                         
008800 01  WS-Switches.                                                         
008900     03  WS-Cln-EOF-Sw        pic x(1)  value "N".                        
009000         88  WS-Cln-EOF                 value "Y".                        
009100     03  WS-Sort-Swap-Sw      pic x(1)  value "N".                        
009200         88  WS-Sort-Swapped            value "Y".                        
009300*                                                                         
009400 01  WS-Overall-Totals.                                                   
009500     03  WS-Ov-Txn-Count      pic 9(7)    comp.                           
009600     03  WS-Ov-Income-Count   pic 9(7)    comp.                           
009700     03  WS-Ov-Expense-Count  pic 9(7)    comp.                           
009800     03  WS-Ov-Total-Income   pic s9(13)v99 comp-3.                       
009900     03  WS-Ov-Total-Expense  pic s9(13)v99 comp-3.                       
010000     03  WS-Ov-Net-Amount     pic s9(13)v99 comp-3.                       
010100     03  WS-Ov-Avg-Income     pic s9(11)v99 comp-3.                       
010200     03  WS-Ov-Avg-Expense    pic s9(11)v99 comp-3.                       
010300     03  WS-Ov-Savings-Rate   pic s9(3)v9.                                
010400     03  WS-Ov-Sav-Rate-Alt redefines WS-Ov-Savings-Rate                  
010500                             pic s999v9.                                  
010600*                                                                         
010700 01  WS-Month-Hold.                                                       
010800     03  WS-MH-Period         pic x(7).                                   
010900     03  WS-MH-Totals.                                                    
011000         05  WS-MH-Income     pic s9(13)v99 comp-3.                       
011100         05  WS-MH-Expense    pic s9(13)v99 comp-3.                       
011200         05  WS-MH-Net        pic s9(13)v99 comp-3.                       
011300*                                                                         
011400 01  WS-Year-Hold.                                                        
011500     03  WS-YH-Year           pic 9(4).                                   
011600     03  WS-YH-Totals.                                                    
011700         05  WS-YH-Income     pic s9(13)v99 comp-3.                       
011800         05  WS-YH-Expense    pic s9(13)v99 comp-3.                       
011900         05  WS-YH-Net        pic s9(13)v99 comp-3.                       
012000     03  WS-YH-Qtr-Net        pic s9(13)v99 comp-3 occurs 4.              
012100*                                                                         
012200*   WS-Month-Findings/WS-Year-Findings hold the MONTHLY-TRENDS            
012300*   and YEARLY-TRENDS key findings (max/min income, max/min               
012400*   expense); ties keep the first period encountered, so the              
012500*   scan paragraphs below use strict > and < only.                        
012600*                                                                         
012700 01  WS-Month-Findings.                                                   
012800     03  WS-MF-Max-Inc-Period pic x(7).                                   
012900     03  WS-MF-Max-Inc-Amt    pic s9(13)v99 comp-3.                       
013000     03  WS-MF-Min-Inc-Period pic x(7).                                   
013100     03  WS-MF-Min-Inc-Amt    pic s9(13)v99 comp-3.                       
013200     03  WS-MF-Max-Exp-Period pic x(7).                                   
013300     03  WS-MF-Max-Exp-Amt    pic s9(13)v99 comp-3.                       
013400     03  WS-MF-Min-Exp-Period pic x(7).                                   
013500     03  WS-MF-Min-Exp-Amt    pic s9(13)v99 comp-3.                       
013600     03  FILLER               pic x(04).                                  
013700*                                                                         
013800 01  WS-Year-Findings.                                                    
013900     03  WS-YF-Max-Inc-Year   pic 9(4).                                   
014000     03  WS-YF-Max-Inc-Amt    pic s9(13)v99 comp-3.                       
014100     03  WS-YF-Min-Inc-Year   pic 9(4).                                   
014200     03  WS-YF-Min-Inc-Amt    pic s9(13)v99 comp-3.                       
014300     03  WS-YF-Max-Exp-Year   pic 9(4).                                   
014400     03  WS-YF-Max-Exp-Amt    pic s9(13)v99 comp-3.                       
014500     03  WS-YF-Min-Exp-Year   pic 9(4).                                   
014600     03  WS-YF-Min-Exp-Amt    pic s9(13)v99 comp-3.                       
014700     03  FILLER               pic x(04).                                  
014800*                                                                         
014900 01  WS-Run-Date-Work.                                                    
015000     03  WS-RD-Digits         pic 9(8).                                   
015100     03  WS-RD-Parts redefines WS-RD-Digits.                              
015200         05  WS-RD-CCYY       pic 9(4).                                   
015300         05  WS-RD-MM         pic 9(2).                                   
015400         05  WS-RD-DD         pic 9(2).                                   
015500*                                                                         
015600 01  WS-Work-Fields.                                                      
015700     03  WS-Found-Sub         pic 9(3)    comp.                           
015800     03  WS-Prev-Income       pic s9(13)v99.                              
015900     03  WS-Prev-Expense      pic s9(13)v99.                              
016000     03  WS-Qtr-Sub           pic 9(1)    comp.                           
016100     03  WS-Cal-Sub           pic 9(2)    comp.                           
016200*                                                                         
016300 01  WS-Print-Line.                                                       
016400     03  WS-PL-Text           pic x(80) value spaces.                     
016500     03  WS-PL-Alt redefines WS-PL-Text.                                  
016600         05  WS-PL-Label      pic x(27).                                  
016700         05  WS-PL-Value      pic x(53).                                  
016800*                                                                         
016900 Report section.                                                          
017000*---------------                                                          
017100*                                                                         
017200 RD  BK-Analysis-Report                                                   
017300     Page Limit   BK-CT-Page-Lines                                        
017400     Heading      1                                                       
017500     First Detail 3                                                       
017600     Last  Detail BK-CT-Page-Lines.                                       
017700*                                                                         
017800 01  Bk20-Rpt-Head    type page heading.                                  
017900     03  line  1.                                                         
018000         05  col  1  pic x(29) value "BANK STMT BATCH ANALYSIS".          
018100         05  col 40  pic x(15) source BK-CT-Report-Title.                 
018200*                                                                         
018300 01  Bk20-Rpt-Line    type detail.                                        
018400     03  line plus 1.                                                     
018500         05  col  1  pic x(80) source WS-PL-Text.                         
018600*                                                                         
018700 procedure division.                                                      
018800*===================                                                      
018900*                                                                         
019000 aa000-Main              section.                                         
019100*****************************                                             
019200*                                                                         
019300     display  Prog-Name " starting".                                      
019400     open     input  BK-Cleaned-File.                                     
019500     open     output BK-Monthly-File.                                     
019600     open     output BK-Yearly-File.                                      
019700     open     extend Print-File.                                          
019800     initiate BK-Analysis-Report.                                         
019900*                                                                         
020000     perform  aa010-Accumulate-Totals.                                    
020100     perform  aa020-Print-Overall.                                        
020200     perform  aa030-Monthly-Control-Break.                                
020300     perform  aa040-Yearly-Control-Break.                                 
020400     perform  aa050-Seasonal-Analysis.                                    
020500*                                                                         
020600     terminate BK-Analysis-Report.                                        
020700     close    BK-Cleaned-File                                             
020800              BK-Monthly-File                                             
020900              BK-Yearly-File                                              
021000              Print-File.                                                 
021100     display  Prog-Name " complete".                                      
021200     goback.                                                              
021300*                                                                         
021400 aa000-Exit.                                                              
021500     exit     section.                                                    
021600*                                                                         
021700*********************************************************                 
021800*   aa010 - single read pass: overall totals plus the    *                
021900*   monthly/yearly/seasonal tables, all built together    *               
022000*   since BK-Cleaned-File is only read once in this step  *               
022100*********************************************************                 
022200*                                                                         
022300 aa010-Accumulate-Totals             section.                             
022400*********************************************                             
022500*                                                                         
022600     move     zero to WS-Ov-Txn-Count WS-Ov-Income-Count                  
022700                       WS-Ov-Expense-Count                                
022800                       WS-Ov-Total-Income WS-Ov-Total-Expense             
022900                       BK-Month-Count BK-Year-Count.                      
023000     move     zero to BK-Qtr-Income (1)  BK-Qtr-Expense (1)               
023100                       BK-Qtr-Txn-Count (1).                              
023200     move     zero to BK-Qtr-Income (2)  BK-Qtr-Expense (2)               
023300                       BK-Qtr-Txn-Count (2).                              
023400     move     zero to BK-Qtr-Income (3)  BK-Qtr-Expense (3)               
023500                       BK-Qtr-Txn-Count (3).                              
023600     move     zero to BK-Qtr-Income (4)  BK-Qtr-Expense (4)               
023700                       BK-Qtr-Txn-Count (4).                              
023800     move     1    to WS-Cal-Sub.                                         
023900     perform  zz001-Zero-One-Cal-Month thru zz001-Exit 12 times.          
024000     move     "N"  to WS-Cln-EOF-Sw.                                      
024100     perform  aa011-Read-And-Accumulate thru aa011-Exit                   
024200                       until WS-Cln-EOF.                                  
024300*                                                                         
024400     if       WS-Ov-Total-Income > zero                                   
024500              compute  WS-Ov-Savings-Rate rounded =                       
024600                       WS-Ov-Net-Amount * 100 / WS-Ov-Total-Income        
024700     else                                                                 
024800              move     zero to WS-Ov-Savings-Rate.                        
024900     if       WS-Ov-Income-Count > zero                                   
025000              compute  WS-Ov-Avg-Income rounded =                         
025100                       WS-Ov-Total-Income / WS-Ov-Income-Count            
025200     else                                                                 
025300              move     zero to WS-Ov-Avg-Income.                          
025400     if       WS-Ov-Expense-Count > zero                                  
025500              compute  WS-Ov-Avg-Expense rounded =                        
025600                       WS-Ov-Total-Expense / WS-Ov-Expense-Count          
025700     else                                                                 
025800              move     zero to WS-Ov-Avg-Expense.                         
025900     compute  WS-Ov-Net-Amount =                                          
026000              WS-Ov-Total-Income - WS-Ov-Total-Expense.                   
026100 aa010-Exit.                                                              
026200     exit     section.                                                    
026300*                                                                         
026400 zz001-Zero-One-Cal-Month.                                                
026500     move     zero to BK-Cal-Income (WS-Cal-Sub)                          
026600                       BK-Cal-Expense (WS-Cal-Sub)                        
026700                       BK-Cal-Net-Avg (WS-Cal-Sub)                        
026800                       BK-Cal-Count (WS-Cal-Sub).                         
026900     add      1 to WS-Cal-Sub.                                            
027000 zz001-Exit.                                                              
027100     exit.                                                                
027200*                                                                         
027300 aa011-Read-And-Accumulate.                                               
027400     read     BK-Cleaned-File    at end                                   
027500              move "Y" to WS-Cln-EOF-Sw                                   
027600              go to aa011-Exit.                                           
027700     add      1 to WS-Ov-Txn-Count.                                       
027800     add      Cln-Income  to WS-Ov-Total-Income.                          
027900     add      Cln-Expense to WS-Ov-Total-Expense.                         
028000     if       Cln-Txn-Type = "I"                                          
028100              add 1 to WS-Ov-Income-Count                                 
028200     else                                                                 
028300              add 1 to WS-Ov-Expense-Count.                               
028400     perform  zz010-Post-Month-Table thru zz010-Exit.                     
028500     perform  zz020-Post-Year-Table  thru zz020-Exit.                     
028600     perform  zz030-Post-Season-Table thru zz030-Exit.                    
028700 aa011-Exit.                                                              
028800     exit.                                                                
028900*                                                                         
029000*********************************************************                 
029100*   zz010 - find or add this Cln-Yearmonth row in         *               
029200*   BK-Month-Table and post the transaction into it        *              
029300*********************************************************                 
029400*                                                                         
029500 zz010-Post-Month-Table              section.                             
029600*********************************************                             
029700*                                                                         
029800     move     zero to WS-Found-Sub.                                       
029900     move     1    to BK-Month-Ix.                                        
030000     perform  zz011-Find-Month thru zz011-Exit                            
030100                       until WS-Found-Sub not = zero                      
030200                       or BK-Month-Ix > BK-Month-Count.                   
030300     if       WS-Found-Sub = zero                                         
030400              add      1 to BK-Month-Count                                
030500              move     BK-Month-Count to BK-Month-Ix                      
030600              move     Cln-Yearmonth  to BKM-Period (BK-Month-Ix)         
030700              move     zero to BKM-Income (BK-Month-Ix)                   
030800                               BKM-Expense (BK-Month-Ix)                  
030900                               BKM-Net     (BK-Month-Ix)                  
031000              move     BK-Month-Ix to WS-Found-Sub.                       
031100     add      Cln-Income  to BKM-Income  (WS-Found-Sub).                  
031200     add      Cln-Expense to BKM-Expense (WS-Found-Sub).                  
031300 zz010-Exit.                                                              
031400     exit     section.                                                    
031500*                                                                         
031600 zz011-Find-Month.                                                        
031700     if       BKM-Period (BK-Month-Ix) = Cln-Yearmonth                    
031800              move BK-Month-Ix to WS-Found-Sub                            
031900              go to zz011-Exit.                                           
032000     add      1 to BK-Month-Ix.                                           
032100 zz011-Exit.                                                              
032200     exit.                                                                
032300*                                                                         
032400*********************************************************                 
032500*   zz020 - find or add this Cln-Year row in              *               
032600*   BK-Year-Table and post the transaction into it         *              
032700*********************************************************                 
032800*                                                                         
032900 zz020-Post-Year-Table               section.                             
033000*********************************************                             
033100*                                                                         
033200     move     zero to WS-Found-Sub.                                       
033300     move     1    to BK-Year-Ix.                                         
033400     perform  zz021-Find-Year thru zz021-Exit                             
033500                       until WS-Found-Sub not = zero                      
033600                       or BK-Year-Ix > BK-Year-Count.                     
033700     if       WS-Found-Sub = zero                                         
033800              add      1 to BK-Year-Count                                 
033900              move     BK-Year-Count to BK-Year-Ix                        
034000              move     Cln-Year      to BKY-Year (BK-Year-Ix)             
034100              move     zero to BKY-Income (BK-Year-Ix)                    
034200                               BKY-Expense (BK-Year-Ix)                   
034300                               BKY-Net     (BK-Year-Ix)                   
034400                               BKY-Qtr-Net (BK-Year-Ix, 1)                
034500                               BKY-Qtr-Net (BK-Year-Ix, 2)                
034600                               BKY-Qtr-Net (BK-Year-Ix, 3)                
034700                               BKY-Qtr-Net (BK-Year-Ix, 4)                
034800              move     BK-Year-Ix to WS-Found-Sub.                        
034900     add      Cln-Income  to BKY-Income  (WS-Found-Sub).                  
035000     add      Cln-Expense to BKY-Expense (WS-Found-Sub).                  
035100     move     Cln-Quarter to WS-Qtr-Sub.                                  
035200     add      Cln-Net-Amount to                                           
035300                       BKY-Qtr-Net (WS-Found-Sub, WS-Qtr-Sub).            
035400 zz020-Exit.                                                              
035500     exit     section.                                                    
035600*                                                                         
035700 zz021-Find-Year.                                                         
035800     if       BKY-Year (BK-Year-Ix) = Cln-Year                            
035900              move BK-Year-Ix to WS-Found-Sub                             
036000              go to zz021-Exit.                                           
036100     add      1 to BK-Year-Ix.                                            
036200 zz021-Exit.                                                              
036300     exit.                                                                
036400*                                                                         
036500*********************************************************                 
036600*   zz030 - post this transaction into the quarter and     *              
036700*   calendar-month seasonal tables; SEASONAL-PATTERNS       *             
036800*   averages the individual transactions so every row is    *             
036900*   posted here, not the monthly totals                     *             
037000*********************************************************                 
037100*                                                                         
037200 zz030-Post-Season-Table             section.                             
037300*********************************************                             
037400*                                                                         
037500     move     Cln-Quarter to WS-Qtr-Sub.                                  
037600     move     Cln-Month   to WS-Cal-Sub.                                  
037700     add      Cln-Income     to BK-Qtr-Income    (WS-Qtr-Sub).            
037800     add      Cln-Expense    to BK-Qtr-Expense   (WS-Qtr-Sub).            
037900     add      1              to BK-Qtr-Txn-Count (WS-Qtr-Sub).            
038000     add      Cln-Income     to BK-Cal-Income     (WS-Cal-Sub).           
038100     add      Cln-Expense    to BK-Cal-Expense    (WS-Cal-Sub).           
038200     add      1              to BK-Cal-Count      (WS-Cal-Sub).           
038300 zz030-Exit.                                                              
038400     exit     section.                                                    
038500*                                                                         
038600*********************************************************                 
038700*   aa020 - print the overall-summary section               *             
038800*********************************************************                 
038900*                                                                         
039000 aa020-Print-Overall                 section.                             
039100*********************************************                             
039200*                                                                         
039300     move     spaces to WS-PL-Text.                                       
039400     move     "OVERALL SUMMARY" to WS-PL-Label.                           
039500     generate Bk20-Rpt-Line.                                              
039600     move     spaces to WS-PL-Text.                                       
039700     move     BK-CT-Run-Date to WS-RD-Digits.                             
039800     move     "Run date .................." to WS-PL-Label.               
039900     move     WS-RD-CCYY to WS-PL-Value (1:4).                            
040000     move     "-"        to WS-PL-Value (5:1).                            
040100     move     WS-RD-MM   to WS-PL-Value (6:2).                            
040200     move     "-"        to WS-PL-Value (8:1).                            
040300     move     WS-RD-DD   to WS-PL-Value (9:2).                            
040400     generate Bk20-Rpt-Line.                                              
040500     move     spaces to WS-PL-Text.                                       
040600     move     "Total transactions ......." to WS-PL-Label.                
040700     move     WS-Ov-Txn-Count to WS-PL-Value (1:7).                       
040800     generate Bk20-Rpt-Line.                                              
040900     move     spaces to WS-PL-Text.                                       
041000     move     "Total income .............." to WS-PL-Label.               
041100     move     WS-Ov-Total-Income to WS-PL-Value (1:16).                   
041200     generate Bk20-Rpt-Line.                                              
041300     move     spaces to WS-PL-Text.                                       
041400     move     "Total expense ............." to WS-PL-Label.               
041500     move     WS-Ov-Total-Expense to WS-PL-Value (1:16).                  
041600     generate Bk20-Rpt-Line.                                              
041700     move     spaces to WS-PL-Text.                                       
041800     move     "Net amount ................." to WS-PL-Label.              
041900     move     WS-Ov-Net-Amount to WS-PL-Value (1:16).                     
042000     generate Bk20-Rpt-Line.                                              
042100     move     spaces to WS-PL-Text.                                       
042200     move     "Average income ............" to WS-PL-Label.               
042300     move     WS-Ov-Avg-Income to WS-PL-Value (1:14).                     
042400     generate Bk20-Rpt-Line.                                              
042500     move     spaces to WS-PL-Text.                                       
042600     move     "Average expense ..........." to WS-PL-Label.               
042700     move     WS-Ov-Avg-Expense to WS-PL-Value (1:14).                    
042800     generate Bk20-Rpt-Line.                                              
042900     if       WS-Ov-Total-Income > zero                                   
043000              move     spaces to WS-PL-Text                               
043100              move     "Savings rate pct .........." to                   
043200                       WS-PL-Label                                        
043300              move     WS-Ov-Savings-Rate to WS-PL-Value (1:6)            
043400              generate Bk20-Rpt-Line.                                     
043500 aa020-Exit.                                                              
043600     exit     section.                                                    
043700*                                                                         
043800*********************************************************                 
043900*   aa030 - sort BK-Month-Table into ascending Period      *              
044000*   sequence, print MONTHLY-TRENDS and write the extract    *             
044100*********************************************************                 
044200*                                                                         
044300 aa030-Monthly-Control-Break         section.                             
044400*********************************************                             
044500*                                                                         
044600     perform  zz041-Sort-Month-Table thru zz041-Exit.                     
044700     move     spaces to WS-PL-Text.                                       
044800     move     "MONTHLY TRENDS" to WS-PL-Label.                            
044900     generate Bk20-Rpt-Line.                                              
045000     move     1 to BK-Month-Ix.                                           
045100     perform  zz040-Print-One-Month thru zz040-Exit                       
045200                       BK-Month-Count times.                              
045300     perform  zz044-Print-Month-Findings thru zz044-Exit.                 
045400 aa030-Exit.                                                              
045500     exit     section.                                                    
045600*                                                                         
045700 zz040-Print-One-Month.                                                   
045800     compute  BKM-Net (BK-Month-Ix) =                                     
045900              BKM-Income (BK-Month-Ix) -                                  
046000              BKM-Expense (BK-Month-Ix).                                  
046100     if       BKM-Income (BK-Month-Ix) > zero                             
046200              compute  Mon-Savings-Rate rounded =                         
046300                       BKM-Net (BK-Month-Ix) * 100 /                      
046400                       BKM-Income (BK-Month-Ix)                           
046500     else                                                                 
046600              move     zero to Mon-Savings-Rate.                          
046700*                                                                         
046800     move     spaces to WS-PL-Text.                                       
046900     move     BKM-Period (BK-Month-Ix) to WS-PL-Text (1:7).               
047000     move     BKM-Income (BK-Month-Ix) to WS-PL-Text (10:14).             
047100     move     BKM-Expense (BK-Month-Ix) to WS-PL-Text (25:14).            
047200     move     BKM-Net (BK-Month-Ix)    to WS-PL-Text (40:14).             
047300     move     Mon-Savings-Rate         to WS-PL-Text (55:6).              
047400     generate Bk20-Rpt-Line.                                              
047500*                                                                         
047600     move     BKM-Period (BK-Month-Ix)  to Mon-Period.                    
047700     move     BKM-Income (BK-Month-Ix)  to Mon-Total-Income.              
047800     move     BKM-Expense (BK-Month-Ix) to Mon-Total-Expense.             
047900     move     BKM-Net (BK-Month-Ix)     to Mon-Net.                       
048000     write    BK-Monthly-Record.                                          
048100     add      1 to BK-Month-Ix.                                           
048200 zz040-Exit.                                                              
048300     exit.                                                                
048400*                                                                         
048500*   zz041 - bubble sort of BK-Month-Table into ascending                  
048600*   Period sequence; small table (max 600), one pass per                  
048700*   run is plenty.                                                        
048800*                                                                         
048900 zz041-Sort-Month-Table.                                                  
049000     move     "Y" to WS-Sort-Swap-Sw.                                     
049100     perform  zz042-Bubble-Pass thru zz042-Exit                           
049200                       until WS-Sort-Swap-Sw = "N".                       
049300 zz041-Exit.                                                              
049400     exit.                                                                
049500*                                                                         
049600 zz042-Bubble-Pass.                                                       
049700     move     "N" to WS-Sort-Swap-Sw.                                     
049800     move     1   to BK-Month-Ix.                                         
049900     perform  zz043-Compare-Swap thru zz043-Exit                          
050000                       BK-Month-Count times.                              
050100 zz042-Exit.                                                              
050200     exit.                                                                
050300*                                                                         
050400 zz043-Compare-Swap.                                                      
050500     if       BK-Month-Ix < BK-Month-Count                                
050600              if   BKM-Period (BK-Month-Ix) >                             
050700                   BKM-Period (BK-Month-Ix + 1)                           
050800                   move BK-Month-Entry (BK-Month-Ix)                      
050900                     to WS-Month-Hold                                     
051000                   move BK-Month-Entry (BK-Month-Ix + 1)                  
051100                     to BK-Month-Entry (BK-Month-Ix)                      
051200                   move WS-Month-Hold                                     
051300                     to BK-Month-Entry (BK-Month-Ix + 1)                  
051400                   move "Y" to WS-Sort-Swap-Sw                            
051500              end-if.                                                     
051600     add      1 to BK-Month-Ix.                                           
051700 zz043-Exit.                                                              
051800     exit.                                                                
051900*                                                                         
052000*********************************************************                 
052100*   zz044 - MONTHLY-TRENDS key findings: period with max   *              
052200*   income, min income, max expense, min expense.  Table   *              
052300*   is already sorted by period (zz041), but the scan      *              
052400*   below walks it regardless of sequence; strict > / <     *             
052500*   only, so a tied period keeps whichever one was seen    *              
052600*   first.                                                 *              
052700*********************************************************                 
052800*                                                                         
052900 zz044-Print-Month-Findings.                                              
053000     move     BKM-Period (1)  to WS-MF-Max-Inc-Period                     
053100                                  WS-MF-Min-Inc-Period                    
053200                                  WS-MF-Max-Exp-Period                    
053300                                  WS-MF-Min-Exp-Period.                   
053400     move     BKM-Income (1)  to WS-MF-Max-Inc-Amt                        
053500                                  WS-MF-Min-Inc-Amt.                      
053600     move     BKM-Expense (1) to WS-MF-Max-Exp-Amt                        
053700                                  WS-MF-Min-Exp-Amt.                      
053800     move     2 to BK-Month-Ix.                                           
053900     perform  zz045-Scan-One-Month thru zz045-Exit                        
054000                       until BK-Month-Ix > BK-Month-Count.                
054100*                                                                         
054200     move     spaces to WS-PL-Text.                                       
054300     move     "  Key findings:" to WS-PL-Text (1:15).                     
054400     generate Bk20-Rpt-Line.                                              
054500     move     spaces to WS-PL-Text.                                       
054600     move     "    Max income  " to WS-PL-Text (1:16).                    
054700     move     WS-MF-Max-Inc-Period to WS-PL-Text (17:7).                  
054800     move     WS-MF-Max-Inc-Amt    to WS-PL-Text (25:16).                 
054900     generate Bk20-Rpt-Line.                                              
055000     move     spaces to WS-PL-Text.                                       
055100     move     "    Min income  " to WS-PL-Text (1:16).                    
055200     move     WS-MF-Min-Inc-Period to WS-PL-Text (17:7).                  
055300     move     WS-MF-Min-Inc-Amt    to WS-PL-Text (25:16).                 
055400     generate Bk20-Rpt-Line.                                              
055500     move     spaces to WS-PL-Text.                                       
055600     move     "    Max expense " to WS-PL-Text (1:16).                    
055700     move     WS-MF-Max-Exp-Period to WS-PL-Text (17:7).                  
055800     move     WS-MF-Max-Exp-Amt    to WS-PL-Text (25:16).                 
055900     generate Bk20-Rpt-Line.                                              
056000     move     spaces to WS-PL-Text.                                       
056100     move     "    Min expense " to WS-PL-Text (1:16).                    
056200     move     WS-MF-Min-Exp-Period to WS-PL-Text (17:7).                  
056300     move     WS-MF-Min-Exp-Amt    to WS-PL-Text (25:16).                 
056400     generate Bk20-Rpt-Line.                                              
056500 zz044-Exit.                                                              
056600     exit.                                                                
056700*                                                                         
056800 zz045-Scan-One-Month.                                                    
056900     if       BKM-Income (BK-Month-Ix) > WS-MF-Max-Inc-Amt                
057000              move BKM-Period (BK-Month-Ix)                               
057100                to WS-MF-Max-Inc-Period                                   
057200              move BKM-Income (BK-Month-Ix) to WS-MF-Max-Inc-Amt.         
057300     if       BKM-Income (BK-Month-Ix) < WS-MF-Min-Inc-Amt                
057400              move BKM-Period (BK-Month-Ix)                               
057500                to WS-MF-Min-Inc-Period                                   
057600              move BKM-Income (BK-Month-Ix) to WS-MF-Min-Inc-Amt.         
057700     if       BKM-Expense (BK-Month-Ix) > WS-MF-Max-Exp-Amt               
057800              move BKM-Period (BK-Month-Ix)                               
057900                to WS-MF-Max-Exp-Period                                   
058000              move BKM-Expense (BK-Month-Ix) to WS-MF-Max-Exp-Amt.        
058100     if       BKM-Expense (BK-Month-Ix) < WS-MF-Min-Exp-Amt               
058200              move BKM-Period (BK-Month-Ix)                               
058300                to WS-MF-Min-Exp-Period                                   
058400              move BKM-Expense (BK-Month-Ix) to WS-MF-Min-Exp-Amt.        
058500     add      1 to BK-Month-Ix.                                           
058600 zz045-Exit.                                                              
058700     exit.                                                                
058800*                                                                         
058900*********************************************************                 
059000*   aa040 - sort BK-Year-Table ascending, print YEARLY-     *             
059100*   TRENDS with year-on-year growth pct (blank for the       *            
059200*   first year seen) and write the extract                  *             
059300*********************************************************                 
059400*                                                                         
059500 aa040-Yearly-Control-Break          section.                             
059600*********************************************                             
059700*                                                                         
059800     perform  zz051-Sort-Year-Table thru zz051-Exit.                      
059900     move     spaces to WS-PL-Text.                                       
060000     move     "YEARLY TRENDS" to WS-PL-Label.                             
060100     generate Bk20-Rpt-Line.                                              
060200     move     zero to WS-Prev-Income WS-Prev-Expense.                     
060300     move     1    to BK-Year-Ix.                                         
060400     perform  zz050-Print-One-Year thru zz050-Exit                        
060500                       BK-Year-Count times.                               
060600     perform  zz055-Print-Year-Findings thru zz055-Exit.                  
060700 aa040-Exit.                                                              
060800     exit     section.                                                    
060900*                                                                         
061000 zz050-Print-One-Year.                                                    
061100     compute  BKY-Net (BK-Year-Ix) =                                      
061200              BKY-Income (BK-Year-Ix) - BKY-Expense (BK-Year-Ix).         
061300     move     zero to Yrr-Savings-Rate Yrr-Income-Growth                  
061400                       Yrr-Expense-Growth.                                
061500     if       BKY-Income (BK-Year-Ix) > zero                              
061600              compute Yrr-Savings-Rate rounded =                          
061700                      BKY-Net (BK-Year-Ix) * 100 /                        
061800                      BKY-Income (BK-Year-Ix).                            
061900     if       WS-Prev-Income > zero                                       
062000              compute Yrr-Income-Growth rounded =                         
062100                      (BKY-Income (BK-Year-Ix) - WS-Prev-Income)          
062200                       * 100 / WS-Prev-Income.                            
062300     if       WS-Prev-Expense > zero                                      
062400              compute Yrr-Expense-Growth rounded =                        
062500                      (BKY-Expense (BK-Year-Ix) - WS-Prev-Expense)        
062600                       * 100 / WS-Prev-Expense.                           
062700     move     BKY-Income  (BK-Year-Ix) to WS-Prev-Income.                 
062800     move     BKY-Expense (BK-Year-Ix) to WS-Prev-Expense.                
062900*                                                                         
063000     move     spaces to WS-PL-Text.                                       
063100     move     BKY-Year   (BK-Year-Ix) to WS-PL-Text (1:4).                
063200     move     BKY-Income (BK-Year-Ix) to WS-PL-Text (8:16).               
063300     move     BKY-Expense (BK-Year-Ix) to WS-PL-Text (25:16).             
063400     move     BKY-Net    (BK-Year-Ix) to WS-PL-Text (42:16).              
063500     move     Yrr-Income-Growth       to WS-PL-Text (60:6).               
063600     move     Yrr-Expense-Growth      to WS-PL-Text (67:6).               
063700     generate Bk20-Rpt-Line.                                              
063800     move     1 to WS-Qtr-Sub.                                            
063900     perform  zz052-Print-One-Qtr-Net thru zz052-Exit 4 times.            
064000*                                                                         
064100     move     BKY-Year    (BK-Year-Ix) to Yrr-Year.                       
064200     move     BKY-Income  (BK-Year-Ix) to Yrr-Total-Income.               
064300     move     BKY-Expense (BK-Year-Ix) to Yrr-Total-Expense.              
064400     move     BKY-Net     (BK-Year-Ix) to Yrr-Net.                        
064500     write    BK-Yearly-Record.                                           
064600     add      1 to BK-Year-Ix.                                            
064700 zz050-Exit.                                                              
064800     exit.                                                                
064900*                                                                         
065000 zz052-Print-One-Qtr-Net.                                                 
065100     move     spaces to WS-PL-Text.                                       
065200     move     "   Q"       to WS-PL-Text (1:4).                           
065300     move     WS-Qtr-Sub   to WS-PL-Text (5:1).                           
065400     move     " net"       to WS-PL-Text (6:4).                           
065500     move     BKY-Qtr-Net (BK-Year-Ix, WS-Qtr-Sub) to                     
065600                       WS-PL-Text (12:16).                                
065700     generate Bk20-Rpt-Line.                                              
065800     add      1 to WS-Qtr-Sub.                                            
065900 zz052-Exit.                                                              
066000     exit.                                                                
066100*                                                                         
066200*   zz051 - bubble sort of BK-Year-Table into ascending                   
066300*   Year sequence, so WS-Prev-Income/Expense track the                    
066400*   year immediately before the one being printed.                        
066500*                                                                         
066600 zz051-Sort-Year-Table.                                                   
066700     move     "Y" to WS-Sort-Swap-Sw.                                     
066800     perform  zz053-Year-Bubble-Pass thru zz053-Exit                      
066900                       until WS-Sort-Swap-Sw = "N".                       
067000 zz051-Exit.                                                              
067100     exit.                                                                
067200*                                                                         
067300 zz053-Year-Bubble-Pass.                                                  
067400     move     "N" to WS-Sort-Swap-Sw.                                     
067500     move     1   to BK-Year-Ix.                                          
067600     perform  zz054-Year-Compare-Swap thru zz054-Exit                     
067700                       BK-Year-Count times.                               
067800 zz053-Exit.                                                              
067900     exit.                                                                
068000*                                                                         
068100 zz054-Year-Compare-Swap.                                                 
068200     if       BK-Year-Ix < BK-Year-Count                                  
068300              if   BKY-Year (BK-Year-Ix) >                                
068400                   BKY-Year (BK-Year-Ix + 1)                              
068500                   move BK-Year-Entry (BK-Year-Ix)                        
068600                     to WS-Year-Hold                                      
068700                   move BK-Year-Entry (BK-Year-Ix + 1)                    
068800                     to BK-Year-Entry (BK-Year-Ix)                        
068900                   move WS-Year-Hold                                      
069000                     to BK-Year-Entry (BK-Year-Ix + 1)                    
069100                   move "Y" to WS-Sort-Swap-Sw                            
069200              end-if.                                                     
069300     add      1 to BK-Year-Ix.                                            
069400 zz054-Exit.                                                              
069500     exit.                                                                
069600*                                                                         
069700*********************************************************                 
069800*   zz055 - YEARLY-TRENDS key findings: year with max      *              
069900*   income, min income, max expense, min expense, by the  *               
070000*   same first-wins tie rule as zz044/zz045.               *              
070100*********************************************************                 
070200*                                                                         
070300 zz055-Print-Year-Findings.                                               
070400     move     BKY-Year (1)    to WS-YF-Max-Inc-Year                       
070500                                  WS-YF-Min-Inc-Year                      
070600                                  WS-YF-Max-Exp-Year                      
070700                                  WS-YF-Min-Exp-Year.                     
070800     move     BKY-Income (1)  to WS-YF-Max-Inc-Amt                        
070900                                  WS-YF-Min-Inc-Amt.                      
071000     move     BKY-Expense (1) to WS-YF-Max-Exp-Amt                        
071100                                  WS-YF-Min-Exp-Amt.                      
071200     move     2 to BK-Year-Ix.                                            
071300     perform  zz056-Scan-One-Year thru zz056-Exit                         
071400                       until BK-Year-Ix > BK-Year-Count.                  
071500*                                                                         
071600     move     spaces to WS-PL-Text.                                       
071700     move     "  Key findings:" to WS-PL-Text (1:15).                     
071800     generate Bk20-Rpt-Line.                                              
071900     move     spaces to WS-PL-Text.                                       
072000     move     "    Max income  " to WS-PL-Text (1:16).                    
072100     move     WS-YF-Max-Inc-Year to WS-PL-Text (17:4).                    
072200     move     WS-YF-Max-Inc-Amt  to WS-PL-Text (22:16).                   
072300     generate Bk20-Rpt-Line.                                              
072400     move     spaces to WS-PL-Text.                                       
072500     move     "    Min income  " to WS-PL-Text (1:16).                    
072600     move     WS-YF-Min-Inc-Year to WS-PL-Text (17:4).                    
072700     move     WS-YF-Min-Inc-Amt  to WS-PL-Text (22:16).                   
072800     generate Bk20-Rpt-Line.                                              
072900     move     spaces to WS-PL-Text.                                       
073000     move     "    Max expense " to WS-PL-Text (1:16).                    
073100     move     WS-YF-Max-Exp-Year to WS-PL-Text (17:4).                    
073200     move     WS-YF-Max-Exp-Amt  to WS-PL-Text (22:16).                   
073300     generate Bk20-Rpt-Line.                                              
073400     move     spaces to WS-PL-Text.                                       
073500     move     "    Min expense " to WS-PL-Text (1:16).                    
073600     move     WS-YF-Min-Exp-Year to WS-PL-Text (17:4).                    
073700     move     WS-YF-Min-Exp-Amt  to WS-PL-Text (22:16).                   
073800     generate Bk20-Rpt-Line.                                              
073900 zz055-Exit.                                                              
074000     exit.                                                                
074100*                                                                         
074200 zz056-Scan-One-Year.                                                     
074300     if       BKY-Income (BK-Year-Ix) > WS-YF-Max-Inc-Amt                 
074400              move BKY-Year (BK-Year-Ix)   to WS-YF-Max-Inc-Year          
074500              move BKY-Income (BK-Year-Ix) to WS-YF-Max-Inc-Amt.          
074600     if       BKY-Income (BK-Year-Ix) < WS-YF-Min-Inc-Amt                 
074700              move BKY-Year (BK-Year-Ix)   to WS-YF-Min-Inc-Year          
074800              move BKY-Income (BK-Year-Ix) to WS-YF-Min-Inc-Amt.          
074900     if       BKY-Expense (BK-Year-Ix) > WS-YF-Max-Exp-Amt                
075000              move BKY-Year (BK-Year-Ix)    to WS-YF-Max-Exp-Year         
075100              move BKY-Expense (BK-Year-Ix) to WS-YF-Max-Exp-Amt.         
075200     if       BKY-Expense (BK-Year-Ix) < WS-YF-Min-Exp-Amt                
075300              move BKY-Year (BK-Year-Ix)    to WS-YF-Min-Exp-Year         
075400              move BKY-Expense (BK-Year-Ix) to WS-YF-Min-Exp-Amt.         
075500     add      1 to BK-Year-Ix.                                            
075600 zz056-Exit.                                                              
075700     exit.                                                                
075800*                                                                         
075900*********************************************************                 
076000*   aa050 - print the seasonal quarter and calendar-    *                 
076100*   month averages.  Calendar-month income/expense/net  *                 
076200*   are each the mean over every individual record      *                 
076300*   posted to that month (BK-Cal-Count), not a raw      *                 
076400*   sum and not divided by year-count, per              *                 
076500*   SEASONAL-PATTERNS                                   *                 
076600*********************************************************                 
076700*                                                                         
076800 aa050-Seasonal-Analysis             section.                             
076900*********************************************                             
077000*                                                                         
077100     move     spaces to WS-PL-Text.                                       
077200     move     "SEASONAL PATTERNS - QUARTER" to WS-PL-Label.               
077300     generate Bk20-Rpt-Line.                                              
077400     move     1 to WS-Qtr-Sub.                                            
077500     perform  zz060-Print-One-Quarter thru zz060-Exit 4 times.            
077600*                                                                         
077700     move     spaces to WS-PL-Text.                                       
077800     move     "SEASONAL PATTERNS - CALENDAR MONTH" to WS-PL-Label.        
077900     generate Bk20-Rpt-Line.                                              
078000     move     1 to WS-Cal-Sub.                                            
078100     perform  zz061-Print-One-Cal-Month thru zz061-Exit 12 times.         
078200 aa050-Exit.                                                              
078300     exit     section.                                                    
078400*                                                                         
078500 zz060-Print-One-Quarter.                                                 
078600     move     spaces to WS-PL-Text.                                       
078700     move     "Q"             to WS-PL-Text (1:1).                        
078800     move     WS-Qtr-Sub      to WS-PL-Text (2:1).                        
078900     move     BK-Qtr-Income    (WS-Qtr-Sub) to WS-PL-Text (8:16).         
079000     move     BK-Qtr-Expense   (WS-Qtr-Sub) to WS-PL-Text (25:16).        
079100     move     BK-Qtr-Txn-Count (WS-Qtr-Sub) to WS-PL-Text (42:7).         
079200     generate Bk20-Rpt-Line.                                              
079300     add      1 to WS-Qtr-Sub.                                            
079400 zz060-Exit.                                                              
079500     exit.                                                                
079600*                                                                         
079700 zz061-Print-One-Cal-Month.                                               
079800     if       BK-Cal-Count (WS-Cal-Sub) > zero                            
079900              compute BK-Cal-Income (WS-Cal-Sub) rounded =                
080000                      BK-Cal-Income (WS-Cal-Sub) /                        
080100                      BK-Cal-Count  (WS-Cal-Sub)                          
080200              compute BK-Cal-Expense (WS-Cal-Sub) rounded =               
080300                      BK-Cal-Expense (WS-Cal-Sub) /                       
080400                      BK-Cal-Count   (WS-Cal-Sub)                         
080500              compute BK-Cal-Net-Avg (WS-Cal-Sub) rounded =               
080600                      BK-Cal-Income (WS-Cal-Sub) -                        
080700                      BK-Cal-Expense (WS-Cal-Sub)                         
080800     else                                                                 
080900              move     zero to BK-Cal-Income  (WS-Cal-Sub)                
081000                                BK-Cal-Expense (WS-Cal-Sub)               
081100                                BK-Cal-Net-Avg (WS-Cal-Sub).              
081200     move     spaces to WS-PL-Text.                                       
081300     move     WS-Cal-Sub                  to WS-PL-Text (1:2).            
081400     move     BK-Cal-Income  (WS-Cal-Sub) to WS-PL-Text (8:16).           
081500     move     BK-Cal-Expense (WS-Cal-Sub) to WS-PL-Text (25:16).          
081600     move     BK-Cal-Net-Avg (WS-Cal-Sub) to WS-PL-Text (42:14).          
081700     generate Bk20-Rpt-Line.                                              
081800     add      1 to WS-Cal-Sub.                                            
081900 zz061-Exit.                                                              
082000     exit.                                                                
