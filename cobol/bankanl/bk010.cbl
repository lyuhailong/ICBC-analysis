000100*****************************************************************         
000200*                                                               *         
000300*             BK010 - Profile & Cleanse Raw Statement           *         
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*================================                                         
000900*                                                                         
001000 program-id.          bk010.                                              
001100*                                                                         
001200 author.              V B Coen FBCS, FIDM, FIDPM.                         
001300*                                                                         
001400 installation.        Applewood Computers - Bank Analysis.                
001500*                                                                         
001600 date-written.        19/10/1985.                                         
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.            Copyright (C) 1976-2026, Vincent Bryan Coen.        
002100     Distributed under the GNU General Public License.                    
002200     See the file COPYING for details.                                    
002300*                                                                         
002400*   Remarks.          Step 1 of the bank-statement batch analysis         
002500*                     job.  Reads the raw downloaded statement            
002600*                     (BK-Raw-File), profiles it for missing              
002700*                     fields, then cleans and derives the extra           
002800*                     fields needed by steps 2-4, writing the             
002900*                     kept rows to BK-Cleaned-File.                       
003000*                                                                         
003100*   Called Modules.       maps04   (date shape/calendar/weekday).         
003200*                                                                         
003300*   Functions Used.       None.                                           
003400*                                                                         
003500*   Files Used.           BK-Raw-File      input.                         
003600*                         BK-Cleaned-File  output.                        
003700*                         Print-File       output (opened here,           
003800*                                          extended by BK020-40).         
003900*                                                                         
004000* changes:                                                                
004100* 19/10/85 rtm - Created, build-cbasic include-merger withdrawn           
004200*                from payroll suite, re-tasked as first step of           
004300*                Bank Analysis job.                                       
004400* 08/04/90 jqh - Added WS-Blank-Counts profiling, was a straight          
004500*                copy step only.                                          
004600* 14/11/97 bjc - Y2K: WS-Run-Date widened to ccyymmdd.            Y2K1197 
004700* 16/04/24 vbc - Copyright notice update, supersedes all.                 
004800* 19/09/25 vbc - 3.3.00 version update, builds reset.                     
004900* 09/02/26 vbc - Added summary-marker reject test (合计/总计/                 
005000*                小计 rows), was missed first pass.       CR0226            
005100* 10/02/26 vbc - zz042 stripped comma/space only, left            CR0228  
005200*                the "." in WS-Amt-Raw so IS NUMERIC              CR0228  
005300*                on WS-Amt-Numeric failed for every real          CR0228  
005400*                amount.  Now strips "." too, digit count         CR0228  
005500*                still matches the V99 implied decimal.           CR0228  
005600* 10/08/26 vbc - zz050 Txn-Type was I/E only, zero/zero           CR0229  
005700*                rows fell through as "E" by default. Now         CR0229  
005800*                sets "U" when both income and expense            CR0229  
005900*                are zero, matching bk030/bk040 I/E tests.        CR0229  
006000* 10/08/26 vbc - zz080 cleanse summary printed kept/              CR0230  
006100*                dropped only. Added date range, I/E              CR0230  
006200*                record counts and total income/expense/          CR0230  
006300*                net, using totals already carried in             CR0230  
006400*                BK-Run-Totals but never set or printed.          CR0230  
006500* 10/08/26 vbc - zz010 tested the summary marker against          CR0232  
006600*                Txn-Summary, not Txn-Date where the              CR0232  
006700*                markers actually land on a subtotal row.         CR0232  
006800*                                                                         
006900 environment             division.                                        
007000*================================                                         
007100*                                                                         
007200 configuration    section.                                                
007300 special-names.                                                           
007400     class DIGIT-CLASS    is "0" thru "9".                                
007500     class ALPHA-I-E      is "I" "E".                                     
007600*                                                                         
007700 input-output            section.                                         
007800 file-control.                                                            
007900     copy "selbkraw.cob".                                                 
008000     copy "selbkcln.cob".                                                 
008100     copy "selbkprt.cob".                                                 
008200*                                                                         
008300 data                    division.                                        
008400*================================                                         
008500*                                                                         
008600 file section.                                                            
008700*                                                                         
008800 copy "fdbkraw.cob".                                                      
008900 copy "fdbkcln.cob".                                                      
009000 copy "fdbkprt.cob".                                                      
009100*                                                                         
009200 working-storage section.                                                 
009300*-----------------------                                                  
009400*                                                                         
009500 77  Prog-Name                pic x(17) value "BK010 v1.0".               
009600*                                                                         
009700 copy "wsbkraw.cob".                                                      
009800 copy "wsbkcln.cob".                                                      
009900 copy "wsbkctl.cob".                                                      
010000*                                                                         
010100 01  WS-Switches.                                                         
010200     03  WS-Raw-EOF-Sw        pic x(1)  value "N".                        
010300         88  WS-Raw-EOF                 value "Y".                        
010400     03  WS-Reject-Sw         pic x(1)  value "N".                        
010500         88  WS-Reject-Row              value "Y".                        
010600     03  FILLER               pic x(04).                                  
010700*                                                                         
010800 01  WS-Profile-Counts.                                                   
010900     03  WS-Blank-Date        pic 9(7)  comp.                             
011000     03  WS-Blank-Summary     pic 9(7)  comp.                             
011100     03  WS-Blank-Income      pic 9(7)  comp.                             
011200     03  WS-Blank-Expense     pic 9(7)  comp.                             
011300     03  WS-Blank-Balance     pic 9(7)  comp.                             
011400     03  WS-Blank-Counterpty  pic 9(7)  comp.                             
011500     03  WS-Pct-Date          pic zz9.9.                                  
011600     03  WS-Pct-Summary       pic zz9.9.                                  
011700     03  WS-Pct-Income        pic zz9.9.                                  
011800     03  WS-Pct-Expense       pic zz9.9.                                  
011900     03  WS-Pct-Balance       pic zz9.9.                                  
012000     03  WS-Pct-Counterpty    pic zz9.9.                                  
012100     03  FILLER               pic x(04).                                  
012200*                                                                         
012300*   WS-Amt-Work is scratch for comma/space strip of one amount            
012400*   field, re-used for income, expense and balance in turn.               
012500*                                                                         
012600 01  WS-Amt-Work.                                                         
012700     03  WS-Amt-Raw           pic x(15).                                  
012800     03  WS-Amt-Edit          pic x(15).                                  
012900     03  WS-Amt-Len           pic 99    comp.                             
013000     03  WS-Amt-Sub           pic 99    comp.                             
013100     03  WS-Amt-Out-Len       pic 99    comp.                             
013200     03  WS-Amt-Numeric redefines WS-Amt-Raw                              
013300                             pic s9(11)v99.                               
013400     03  WS-Amt-Value         pic s9(11)v99.                              
013500     03  WS-RT-Amt-Edit       pic -(12)9.99.                              
013600     03  FILLER               pic x(04).                                  
013700*                                                                         
013800 01  WS-Map-Linkage.                                                      
013900     03  WS-Map-Date          pic x(10).                                  
014000     03  WS-Map-Date-Parts redefines WS-Map-Date.                         
014100         05  WS-Map-CCYY      pic 9(4).                                   
014200         05  filler           pic x(1).                                   
014300         05  WS-Map-MM        pic 9(2).                                   
014400         05  filler           pic x(1).                                   
014500         05  WS-Map-DD        pic 9(2).                                   
014600     03  WS-Map-Valid         pic x(1).                                   
014700     03  WS-Map-Dow           pic 9(1).                                   
014800*                                                                         
014900 01  WS-Print-Line.                                                       
015000     03  WS-PL-Text           pic x(80) value spaces.                     
015100     03  WS-PL-Alt redefines WS-PL-Text.                                  
015200         05  WS-PL-Label      pic x(27).                                  
015300         05  WS-PL-Value      pic x(53).                                  
015400     03  FILLER               pic x(04).                                  
015500*                                                                         
015600 Report section.                                                          
015700*---------------                                                          
015800*                                                                         
015900 RD  BK-Analysis-Report                                                   
016000     Page Limit   BK-CT-Page-Lines                                        
016100     Heading      1                                                       
016200     First Detail 3                                                       
016300     Last  Detail BK-CT-Page-Lines.                                       
016400*                                                                         
016500 01  Bk10-Rpt-Head    type page heading.                                  
016600     03  line  1.                                                         
016700         05  col  1  pic x(29) value "BANK STMT BATCH ANALYSIS".          
016800         05  col 40  pic x(15) source BK-CT-Report-Title.                 
016900*                                                                         
017000 01  Bk10-Rpt-Line    type detail.                                        
017100     03  line plus 1.                                                     
017200         05  col  1  pic x(80) source WS-PL-Text.                         
017300*                                                                         
017400 procedure division.                                                      
017500*===================                                                      
017600*                                                                         
017700 aa000-Main              section.                                         
017800*****************************                                             
017900*                                                                         
018000     display  Prog-Name " starting".                                      
018100     move     zero to BK-CT-Run-Date.                                     
018200     open     input  BK-Raw-File.                                         
018300     open     output BK-Cleaned-File.                                     
018400     open     output Print-File.                                          
018500     initiate BK-Analysis-Report.                                         
018600*                                                                         
018700     perform  aa010-Profile-Raw-File.                                     
018800     perform  aa020-Clean-Records.                                        
018900*                                                                         
019000     terminate BK-Analysis-Report.                                        
019100     close    BK-Raw-File                                                 
019200              BK-Cleaned-File                                             
019300              Print-File.                                                 
019400     display  Prog-Name " complete - kept " BK-RT-Kept-Count              
019500              " dropped " BK-RT-Dropped-Count.                            
019600     goback.                                                              
019700*                                                                         
019800 aa000-Exit.                                                              
019900     exit     section.                                                    
020000*                                                                         
020100*********************************************                             
020200*   DATA-PROFILE - first read-through pass  *                             
020300*********************************************                             
020400*                                                                         
020500 aa010-Profile-Raw-File              section.                             
020600*********************************************                             
020700*                                                                         
020800     move     zero to BK-RT-Raw-Count                                     
020900                       WS-Blank-Date    WS-Blank-Summary                  
021000                       WS-Blank-Income  WS-Blank-Expense                  
021100                       WS-Blank-Balance WS-Blank-Counterpty.              
021200     move     "N"  to WS-Raw-EOF-Sw.                                      
021300     perform  aa011-Read-And-Profile thru aa011-Exit                      
021400                       until WS-Raw-EOF.                                  
021500*                                                                         
021600     if       BK-RT-Raw-Count = zero                                      
021700              go to aa010-Report-Exit.                                    
021800     compute  WS-Pct-Date       rounded = WS-Blank-Date                   
021900                   * 100 / BK-RT-Raw-Count.                               
022000     compute  WS-Pct-Summary    rounded = WS-Blank-Summary                
022100                   * 100 / BK-RT-Raw-Count.                               
022200     compute  WS-Pct-Income     rounded = WS-Blank-Income                 
022300                   * 100 / BK-RT-Raw-Count.                               
022400     compute  WS-Pct-Expense    rounded = WS-Blank-Expense                
022500                   * 100 / BK-RT-Raw-Count.                               
022600     compute  WS-Pct-Balance    rounded = WS-Blank-Balance                
022700                   * 100 / BK-RT-Raw-Count.                               
022800     compute  WS-Pct-Counterpty rounded = WS-Blank-Counterpty             
022900                   * 100 / BK-RT-Raw-Count.                               
023000 aa010-Report-Exit.                                                       
023100     close    BK-Raw-File.                                                
023200     open     input BK-Raw-File.                                          
023300     perform  zz070-Print-Profile.                                        
023400 aa010-Exit.                                                              
023500     exit     section.                                                    
023600*                                                                         
023700*********************************************************                 
023800*   aa011 - read & profile one raw row; GO TO aa011-Exit *                
023900*   on EOF, the classic pattern for a PERFORM UNTIL read *                
024000*********************************************************                 
024100*                                                                         
024200 aa011-Read-And-Profile.                                                  
024300     read     BK-Raw-File    at end                                       
024400              move "Y" to WS-Raw-EOF-Sw                                   
024500              go to aa011-Exit.                                           
024600     add      1 to BK-RT-Raw-Count.                                       
024700     if       Txn-Date       = spaces                                     
024800              add 1 to WS-Blank-Date.                                     
024900     if       Txn-Summary    = spaces                                     
025000              add 1 to WS-Blank-Summary.                                  
025100     if       Txn-Amt-Income = spaces                                     
025200              add 1 to WS-Blank-Income.                                   
025300     if       Txn-Amt-Expense = spaces                                    
025400              add 1 to WS-Blank-Expense.                                  
025500     if       Txn-Balance    = spaces                                     
025600              add 1 to WS-Blank-Balance.                                  
025700     if       Txn-Counterparty = spaces                                   
025800              add 1 to WS-Blank-Counterpty.                               
025900 aa011-Exit.                                                              
026000     exit.                                                                
026100*                                                                         
026200***********************************************                           
026300*   CLEAN-PREPROCESS - second read-through    *                           
026400*   pass: validate, parse, derive, write kept *                           
026500***********************************************                           
026600*                                                                         
026700 aa020-Clean-Records                 section.                             
026800*********************************************                             
026900*                                                                         
027000     move     zero to BK-RT-Kept-Count BK-RT-Dropped-Count                
027100                       BK-RT-Total-Income BK-RT-Total-Expense             
027200                       BK-RT-Total-Net BK-RT-Income-Count                 
027300                       BK-RT-Expense-Count.                               
027400     move     "9999-99-99" to BK-RT-Min-Date.                             
027500     move     "0000-00-00" to BK-RT-Max-Date.                             
027600     move     "N"  to WS-Raw-EOF-Sw.                                      
027700     perform  aa021-Read-And-Clean thru aa021-Exit                        
027800                       until WS-Raw-EOF.                                  
027900*                                                                         
028000     perform  zz080-Print-Cleanse-Summary.                                
028100 aa020-Exit.                                                              
028200     exit     section.                                                    
028300*                                                                         
028400*********************************************************                 
028500*   aa021 - read, reject-test, parse, derive & write     *                
028600*   one row; GO TO aa021-Exit short-circuits a reject    *                
028700*   or EOF the way the shop's own read-paragraphs do     *                
028800*********************************************************                 
028900*                                                                         
029000 aa021-Read-And-Clean.                                                    
029100     read     BK-Raw-File    at end                                       
029200              move "Y" to WS-Raw-EOF-Sw                                   
029300              go to aa021-Exit.                                           
029400     move     "N"  to WS-Reject-Sw.                                       
029500     perform  zz010-Check-Reject.                                         
029600     if       WS-Reject-Row                                               
029700              add      1 to BK-RT-Dropped-Count                           
029800              go to   aa021-Exit.                                         
029900     perform  zz040-Parse-Amount.                                         
030000     perform  zz050-Derive-Fields.                                        
030100     add      1 to BK-RT-Kept-Count.                                      
030200     write    BK-Cleaned-Record.                                          
030300 aa021-Exit.                                                              
030400     exit.                                                                
030500*                                                                         
030600*********************************************************                 
030700*   zz010 - reject rows that are not a real, dated txn  *                 
030800*   line: blank/bad date shape, or a summary-marker row *                 
030900*   such as 合计 (total), 总计 (grand total) or 小计     *                      
031000*   (subtotal) carried down from the source spreadsheet *                 
031100*********************************************************                 
031200*                                                                         
031300 zz010-Check-Reject                  section.                             
031400*********************************************                             
031500*                                                                         
031600     move     Txn-Date    to WS-Map-Date.                                 
031700     call     "maps04" using WS-Map-Linkage.                              
031800     if       WS-Map-Valid not = "Y"                                      
031900              move "Y" to WS-Reject-Sw                                    
032000              go to zz010-Exit.                                           
032100*                                                                         
032200     if       Txn-Date    (1:2) = "合计" or                                 
032300              Txn-Date    (1:2) = "总计" or                                 
032400              Txn-Date    (1:2) = "小计"                                    
032500              move "Y" to WS-Reject-Sw.                                   
032600 zz010-Exit.                                                              
032700     exit     section.                                                    
032800*                                                                         
032900*********************************************************                 
033000*   zz040 - strip commas/spaces/decimal-points from a   *                 
033100*   raw amount field; blank or "nan" (any case)         *                 
033200*   becomes zero.  Run once per field via               *                 
033300*   WS-Amt-Work, the caller moves the result on         *                 
033400*   before the next call.                               *                 
033500*********************************************************                 
033600*                                                                         
033700 zz040-Parse-Amount                  section.                             
033800*********************************************                             
033900*                                                                         
034000     move     Txn-Amt-Income   to WS-Amt-Raw.                             
034100     perform  zz041-Edit-One-Amount thru zz041-Exit.                      
034200     move     WS-Amt-Value     to Cln-Income.                             
034300     move     Txn-Amt-Expense  to WS-Amt-Raw.                             
034400     perform  zz041-Edit-One-Amount thru zz041-Exit.                      
034500     move     WS-Amt-Value     to Cln-Expense.                            
034600     move     Txn-Balance      to WS-Amt-Raw.                             
034700     perform  zz041-Edit-One-Amount thru zz041-Exit.                      
034800     move     WS-Amt-Value     to Cln-Balance.                            
034900     if       Txn-Balance = spaces or "nan" or "NAN" or "Nan"             
035000              move "Y" to Cln-Bal-Missing-Flag                            
035100     else                                                                 
035200              move "N" to Cln-Bal-Missing-Flag.                           
035300 zz040-Exit.                                                              
035400     exit     section.                                                    
035500*                                                                         
035600 zz041-Edit-One-Amount.                                                   
035700     move     spaces  to WS-Amt-Edit.                                     
035800     move     zero    to WS-Amt-Out-Len WS-Amt-Value.                     
035900     if       WS-Amt-Raw = spaces or "nan" or "NAN" or "Nan"              
036000              go to zz041-Exit.                                           
036100     move     1  to WS-Amt-Sub.                                           
036200     inspect  WS-Amt-Raw                                                  
036300              tallying WS-Amt-Len for characters                          
036400              before initial spaces.                                      
036500     perform  zz042-Strip-One-Char WS-Amt-Len times.                      
036600     move     WS-Amt-Edit  to WS-Amt-Raw.                                 
036700     if       WS-Amt-Numeric is numeric                                   
036800              move WS-Amt-Numeric to WS-Amt-Value                         
036900     else                                                                 
037000              move zero to WS-Amt-Value.                                  
037100 zz041-Exit.                                                              
037200     exit.                                                                
037300*                                                                         
037400*   zz042 - strip one comma/space/decimal-point position; the             
037500*   amount always carries 2 decimal digits (Business Rules,               
037600*   Amount normalization), so dropping the "." and keeping                
037700*   the digit string lines up exactly with the S9(11)V99                  
037800*   implied-decimal redefine picked up in zz041.  Called via              
037900*   PERFORM ... TIMES from zz041 above, one char per call.                
038000*                                                                         
038100 zz042-Strip-One-Char.                                                    
038200     if       WS-Amt-Raw (WS-Amt-Sub:1) not = "," and                     
038300              WS-Amt-Raw (WS-Amt-Sub:1) not = " " and                     
038400              WS-Amt-Raw (WS-Amt-Sub:1) not = "."                         
038500              add 1 to WS-Amt-Out-Len                                     
038600              move WS-Amt-Raw (WS-Amt-Sub:1)                              
038700                to WS-Amt-Edit (WS-Amt-Out-Len:1).                        
038800     add      1 to WS-Amt-Sub.                                            
038900*                                                                         
039000*********************************************************                 
039100*   zz050 - derive year/month/quarter/yearmonth, day-of  *                
039200*   week & workday flag, net amount, txn-type, category *                 
039300*********************************************************                 
039400*                                                                         
039500 zz050-Derive-Fields                 section.                             
039600*********************************************                             
039700*                                                                         
039800     move     Txn-Date         to Cln-Txn-Date.                           
039900     move     Txn-Date (1:4)   to Cln-Year.                               
040000     move     Txn-Date (6:2)   to Cln-Month.                              
040100     compute  Cln-Quarter = (Cln-Month + 2) / 3.                          
040200     move     Txn-Date (1:4)   to Cln-Yearmonth (1:4).                    
040300     move     "-"              to Cln-Yearmonth (5:1).                    
040400     move     Txn-Date (6:2)   to Cln-Yearmonth (6:2).                    
040500     move     WS-Map-Dow       to Cln-Day-Of-Week.                        
040600     if       Cln-Day-Of-Week <= 5                                        
040700              move "W" to Cln-Workday-Flag                                
040800     else                                                                 
040900              move "E" to Cln-Workday-Flag.                               
041000*                                                                         
041100     compute  Cln-Net-Amount = Cln-Income - Cln-Expense.                  
041200     if       Cln-Income > zero                                           
041300              move "I" to Cln-Txn-Type                                    
041400     else                                                                 
041500              if   Cln-Expense > zero                                     
041600                   move "E" to Cln-Txn-Type                               
041700              else                                                        
041800                   move "U" to Cln-Txn-Type.                              
041900*                                                                         
042000     if       Txn-Summary not = spaces                                    
042100              move Txn-Summary to Cln-Category                            
042200     else                                                                 
042300              move "UNCLASSIFIED" to Cln-Category.                        
042400     move     spaces           to Cln-Auto-Category.                      
042500     move     Txn-Counterparty to Cln-Counterparty.                       
042600     move     Txn-Detail       to Cln-Txn-Detail.                         
042700     move     Txn-Place        to Cln-Txn-Place.                          
042800*                                                                         
042900     add      Cln-Income  to BK-RT-Total-Income.                          
043000     add      Cln-Expense to BK-RT-Total-Expense.                         
043100     add      Cln-Net-Amount to BK-RT-Total-Net.                          
043200     if       Cln-Txn-Type = "I"                                          
043300              add 1 to BK-RT-Income-Count                                 
043400     else                                                                 
043500              if Cln-Txn-Type = "E"                                       
043600                 add 1 to BK-RT-Expense-Count.                            
043700     if       Cln-Txn-Date < BK-RT-Min-Date                               
043800              move Cln-Txn-Date to BK-RT-Min-Date.                        
043900     if       Cln-Txn-Date > BK-RT-Max-Date                               
044000              move Cln-Txn-Date to BK-RT-Max-Date.                        
044100 zz050-Exit.                                                              
044200     exit     section.                                                    
044300*                                                                         
044400*********************************************************                 
044500*   zz070/zz080 - write the two halves of BK010's own    *                
044600*   report section to the shared Print-File              *                
044700*********************************************************                 
044800*                                                                         
044900 zz070-Print-Profile                 section.                             
045000*********************************************                             
045100*                                                                         
045200     move     spaces to WS-PL-Text.                                       
045300     move     "DATA PROFILE" to WS-PL-Text (1:12).                        
045400     generate Bk10-Rpt-Line.                                              
045500     move     spaces to WS-PL-Text.                                       
045600     move     "Raw rows read ........... " to WS-PL-Text (1:27).          
045700     move     BK-RT-Raw-Count to WS-PL-Text (28:7).                       
045800     generate Bk10-Rpt-Line.                                              
045900     move     spaces to WS-PL-Text.                                       
046000     move     "Pct rows blank - date ... " to WS-PL-Text (1:27).          
046100     move     WS-Pct-Date to WS-PL-Text (28:6).                           
046200     generate Bk10-Rpt-Line.                                              
046300     move     spaces to WS-PL-Text.                                       
046400     move     "Pct rows blank - summary  " to WS-PL-Text (1:27).          
046500     move     WS-Pct-Summary to WS-PL-Text (28:6).                        
046600     generate Bk10-Rpt-Line.                                              
046700     move     spaces to WS-PL-Text.                                       
046800     move     "Pct rows blank - income   " to WS-PL-Text (1:27).          
046900     move     WS-Pct-Income to WS-PL-Text (28:6).                         
047000     generate Bk10-Rpt-Line.                                              
047100     move     spaces to WS-PL-Text.                                       
047200     move     "Pct rows blank - expense  " to WS-PL-Text (1:27).          
047300     move     WS-Pct-Expense to WS-PL-Text (28:6).                        
047400     generate Bk10-Rpt-Line.                                              
047500     move     spaces to WS-PL-Text.                                       
047600     move     "Pct rows blank - balance  " to WS-PL-Text (1:27).          
047700     move     WS-Pct-Balance to WS-PL-Text (28:6).                        
047800     generate Bk10-Rpt-Line.                                              
047900     move     spaces to WS-PL-Text.                                       
048000     move     "Pct rows blank - cparty   " to WS-PL-Text (1:27).          
048100     move     WS-Pct-Counterpty to WS-PL-Text (28:6).                     
048200     generate Bk10-Rpt-Line.                                              
048300 zz070-Exit.                                                              
048400     exit     section.                                                    
048500*                                                                         
048600 zz080-Print-Cleanse-Summary         section.                             
048700*********************************************                             
048800*                                                                         
048900     move     spaces to WS-PL-Text.                                       
049000     move     "CLEANSE SUMMARY" to WS-PL-Text (1:15).                     
049100     generate Bk10-Rpt-Line.                                              
049200     move     spaces to WS-PL-Text.                                       
049300     move     "Rows kept ................ " to WS-PL-Text (1:27).         
049400     move     BK-RT-Kept-Count to WS-PL-Text (28:7).                      
049500     generate Bk10-Rpt-Line.                                              
049600     move     spaces to WS-PL-Text.                                       
049700     move     "Rows dropped ............. " to WS-PL-Text (1:27).         
049800     move     BK-RT-Dropped-Count to WS-PL-Text (28:7).                   
049900     generate Bk10-Rpt-Line.                                              
050000     move     spaces to WS-PL-Text.                                       
050100     move     "Date range ............... " to WS-PL-Text (1:27).         
050200     move     BK-RT-Min-Date to WS-PL-Text (28:10).                       
050300     move     " to "       to WS-PL-Text (38:4).                          
050400     move     BK-RT-Max-Date to WS-PL-Text (42:10).                       
050500     generate Bk10-Rpt-Line.                                              
050600     move     spaces to WS-PL-Text.                                       
050700     move     "Income records ........... " to WS-PL-Text (1:27).         
050800     move     BK-RT-Income-Count to WS-PL-Text (28:7).                    
050900     generate Bk10-Rpt-Line.                                              
051000     move     spaces to WS-PL-Text.                                       
051100     move     "Expense records .......... " to WS-PL-Text (1:27).         
051200     move     BK-RT-Expense-Count to WS-PL-Text (28:7).                   
051300     generate Bk10-Rpt-Line.                                              
051400     move     spaces to WS-PL-Text.                                       
051500     move     "Total income ............. " to WS-PL-Text (1:27).         
051600     move     BK-RT-Total-Income to WS-RT-Amt-Edit.                       
051700     move     WS-RT-Amt-Edit to WS-PL-Text (28:16).                       
051800     generate Bk10-Rpt-Line.                                              
051900     move     spaces to WS-PL-Text.                                       
052000     move     "Total expense ............ " to WS-PL-Text (1:27).         
052100     move     BK-RT-Total-Expense to WS-RT-Amt-Edit.                      
052200     move     WS-RT-Amt-Edit to WS-PL-Text (28:16).                       
052300     generate Bk10-Rpt-Line.                                              
052400     move     spaces to WS-PL-Text.                                       
052500     move     "Total net ................ " to WS-PL-Text (1:27).         
052600     move     BK-RT-Total-Net to WS-RT-Amt-Edit.                          
052700     move     WS-RT-Amt-Edit to WS-PL-Text (28:16).                       
052800     generate Bk10-Rpt-Line.                                              
052900 zz080-Exit.                                                              
053000     exit     section.                                                    
