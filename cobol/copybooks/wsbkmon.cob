000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Monthly Extract  *                               
000500*       File                              *                               
000600*     Uses Mon-Period as key              *                               
000700*******************************************                               
000800* File size 60 bytes.                                                     
000900*                                                                         
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001100*                                                                         
001200* 14/03/88 rtm - Created.                                                 
001300* 09/12/94 jqh - Added Mon-Savings-Rate, was computed on the fly b        
001400*                                                                         
001500 01  BK-Monthly-Record.                                                   
001600     03  Mon-Period               pic x(7).                               
001700*        Period is ccyy-mm, the control-break key.                        
001800     03  Mon-Total-Income         pic s9(13)v99.                          
001900     03  Mon-Total-Expense        pic s9(13)v99.                          
002000     03  Mon-Net                  pic s9(13)v99.                          
002100     03  Mon-Savings-Rate         pic s9(3)v9.                            
002200     03  FILLER                   pic x(10).                              
002300*                                                                         
002400*   WORKING-STORAGE control-break table, one entry per calendar mo        
002500*   seen in the run, built by BK020 AA030-MONTHLY-CONTROL-BREAK.          
002600*                                                                         
002700 01  BK-Month-Table.                                                      
002800     03  BK-Month-Count           pic 9(4)    comp.                       
002900     03  BK-Month-Entry           occurs 600 times                        
003000                                   indexed by BK-Month-Ix.                
003100         05  BKM-Period           pic x(7).                               
003200         05  BKM-Totals                       comp-3.                     
003300             07  BKM-Income       pic s9(13)v99.                          
003400             07  BKM-Expense      pic s9(13)v99.                          
003500             07  BKM-Net          pic s9(13)v99.                          
003600*                                                                         
003700 01  BK-Monthly-Header.                                                   
003800     03  Mhd-Run-Date             pic 9(8)    comp.                       
003900     03  FILLER                   pic x(12).                              
