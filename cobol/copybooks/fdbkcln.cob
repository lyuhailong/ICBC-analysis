000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  FD Clause For Cleansed Transaction Extract                             
000500*                                          *                              
000600*******************************************                               
000700* 14/03/88 rtm - Created.                                                 
000800*                                                                         
000900 fd  BK-Cleaned-File                                                      
001000     label records are standard.                                          
001100 copy "wsbkcln.cob".                                                      
