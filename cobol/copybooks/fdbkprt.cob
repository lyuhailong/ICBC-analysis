000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  FD Clause For Analysis Print File      *                               
000500*                                          *                              
000600*******************************************                               
000700* 14/03/88 rtm - Created.                                                 
000800*                                                                         
000900 fd  Print-File                                                           
001000     reports are BK-Analysis-Report.                                      
