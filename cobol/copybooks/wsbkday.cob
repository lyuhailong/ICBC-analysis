000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  WS Table Definition For Daily          *                               
000500*        Transaction-Count Table          *                               
000600*     Uses Bkd-Date as key                *                               
000700*******************************************                               
000800* 28/10/88 rtm - Created.                                                 
000900*                                                                         
001000 01  BK-Daily-Table.                                                      
001100     03  BK-Day-Count             pic 9(4)    comp.                       
001200     03  BK-Day-Entry             occurs 370 times                        
001300                                   indexed by BK-Day-Ix.                  
001400         05  Bkd-Date             pic x(10).                              
001500         05  Bkd-Dow              pic 9(1).                               
001600         05  Bkd-Workday-Flag     pic x(1).                               
001700         05  Bkd-Txn-Count        pic 9(5)    comp-3.                     
001800*                                                                         
001900*   Running accumulators for the workday-versus-weekend comparison        
002000*   filled once the daily table above is complete.                        
002100*                                                                         
002200 01  BK-Workday-Totals.                                                   
002300     03  Bkw-Workday-Days         pic 9(5)    comp.                       
002400     03  Bkw-Weekend-Days         pic 9(5)    comp.                       
002500     03  Bkw-Workday-Txn-Count    pic 9(7)    comp.                       
002600     03  Bkw-Weekend-Txn-Count    pic 9(7)    comp.                       
002700     03  Bkw-Workday-Avg          pic s9(5)v99.                           
002800     03  Bkw-Weekend-Avg          pic s9(5)v99.                           
