000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  FD Clause For Income Category Extract  *                               
000500*                                          *                              
000600*******************************************                               
000700* 14/03/88 rtm - Created.                                                 
000800*                                                                         
000900 fd  BK-Income-Category-File                                              
001000     label records are standard.                                          
001100 01  BK-Income-Category-Record.                                           
001200     03  Icat-Category            pic x(20).                              
001300     03  Icat-Total               pic s9(13)v99.                          
001400     03  Icat-Count               pic 9(7).                               
001500     03  Icat-Mean                pic s9(11)v99.                          
001600     03  Icat-Share-Pct           pic s9(3)v9.                            
001700     03  FILLER                   pic x(10).                              
