000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  WS Table Definitions For Seasonal      *                               
000500*     Pattern Analysis                    *                               
000600*     quarter(agency) is 1-4              *                               
000700*     cal-month(agency) is 1-12           *                               
000800*                                          *                              
000900*     Sequential build, no file, kept     *                               
001000*     across the whole run                *                               
001100*******************************************                               
001200* File size 400 bytes.                                                    
001300*                                                                         
001400* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001500*                                                                         
001600* 30/10/88 rtm - Created.                                                 
001700* 10/02/26 vbc - Added BK-Cal-Count, calendar-month average               
001800*                was dividing by year-count, not the count                
001900*                of records falling in that month.   CR0228               
002000* 10/08/26 vbc - Dropped BK-Qtr/Cal-Deduction-Amount, dead                
002100*                fields left over from the payroll table                  
002200*                this copybook was built from.        CR0231              
002300*                                                                         
002400 01  BK-Quarter-Table.                                                    
002500     03  BK-Qtr-Agency                          comp-3  occurs 4.         
002600         05  BK-Qtr-Income        pic s9(13)v99         .                 
002700         05  BK-Qtr-Expense       pic s9(13)v99         .                 
002800         05  BK-Qtr-Txn-Count     pic 9(7)              .                 
002900     03  FILLER                   pic x(04).                              
003000*                                                                         
003100 01  BK-Cal-Month-Table.                                                  
003200     03  BK-Cal-Agency                          comp-3  occurs 12.        
003300         05  BK-Cal-Income        pic s9(13)v99         .                 
003400         05  BK-Cal-Expense       pic s9(13)v99         .                 
003500         05  BK-Cal-Net-Avg       pic s9(11)v99         .                 
003600         05  BK-Cal-Count         pic 9(7)              .                 
003700     03  FILLER                   pic x(04).                              
