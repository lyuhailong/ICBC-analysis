000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Cleansed Txn File *                              
000500*                                          *                              
000600*     One record per kept raw transaction, *                              
000700*     after CLEAN-PREPROCESS derivation    *                              
000800*******************************************                               
000900* File size 260 bytes.                                                    
001000*                                                                         
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001200*                                                                         
001300* 14/03/88 rtm - Created.                                                 
001400* 19/07/94 jqh - Added Cln-Bal-Missing-Flag for unparseable balancCR1094  
001500* 03/02/99 bjc - Y2K: Cln-Year widened to 9(4), was 9(2).         Y2K099  
001600*                                                                         
001700 01  BK-Cleaned-Record.                                                   
001800     03  Cln-Txn-Date        pic x(10).                                   
001900     03  Cln-Year            pic 9(4).                                    
002000     03  Cln-Month           pic 9(2).                                    
002100     03  Cln-Quarter         pic 9(1).                                    
002200     03  Cln-Yearmonth       pic x(7).                                    
002300     03  Cln-Day-Of-Week     pic 9(1).                                    
002400     03  Cln-Workday-Flag    pic x(1).                                    
002500*        Workday-Flag is "Y" Mon-Fri, "N" Sat-Sun.                        
002600     03  Cln-Income          pic s9(11)v99.                               
002700     03  Cln-Expense         pic s9(11)v99.                               
002800     03  Cln-Net-Amount      pic s9(11)v99.                               
002900     03  Cln-Txn-Type        pic x(1).                                    
003000*        Txn-Type is "I" income, "E" expense, "U" if                      
003100*        both Income and Expense are zero (unposted/unknown).             
003200     03  Cln-Category        pic x(20).                                   
003300     03  Cln-Auto-Category   pic x(12).                                   
003400     03  Cln-Balance         pic s9(11)v99.                               
003500     03  Cln-Bal-Missing-Flag                                             
003600                             pic x(1).                                    
003700     03  Cln-Counterparty    pic x(40).                                   
003800     03  Cln-Txn-Detail      pic x(60).                                   
003900     03  Cln-Txn-Place       pic x(40).                                   
004000     03  FILLER              pic x(04).                                   
004100*                                                                         
004200 01  BK-Cleaned-Header.                                                   
004300     03  Chd-Run-Date         pic 9(8)    comp.                           
004400     03  Chd-Kept-Count       pic 9(7)    comp.                           
004500     03  Chd-Dropped-Count    pic 9(7)    comp.                           
004600     03  FILLER               pic x(08).                                  
