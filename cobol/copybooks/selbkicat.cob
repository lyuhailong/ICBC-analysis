000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  SELECT Clause For Income Category Extract                              
000500*                                          *                              
000600*******************************************                               
000700* 14/03/88 rtm - Created.                                                 
000800*                                                                         
000900      select  BK-Income-Category-File  assign       "BKICAT1"             
001000                       organization line sequential                       
001100                       status       WS-BKICAT-Status.                     
