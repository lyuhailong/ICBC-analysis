000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Yearly Extract   *                               
000500*       File                              *                               
000600*     Uses Yrr-Year        as  key        *                               
000700*******************************************                               
000800* File size 80 bytes.                                                     
000900*                                                                         
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001100*                                                                         
001200* 30/10/88 rtm - Created.                                                 
001300* 04/12/94 jqh - Added growth-rate fields, year-on-year comparison        
001400*                                                                         
001500 01  BK-Yearly-Record.                                                    
001600     03  Yrr-Year                 pic 9(4).                               
001700     03  Yrr-Total-Income         pic s9(13)v99.                          
001800     03  Yrr-Total-Expense        pic s9(13)v99.                          
001900     03  Yrr-Net                  pic s9(13)v99.                          
002000     03  Yrr-Savings-Rate         pic s9(3)v9.                            
002100     03  Yrr-Income-Growth        pic s9(3)v9.                            
002200     03  Yrr-Expense-Growth       pic s9(3)v9.                            
002300     03  FILLER                   pic x(10).                              
002400*                                                                         
002500*   WORKING-STORAGE control-break table, one entry per calendar ye        
002600*   seen in the run, and the quarter-within-year breakdown used fo        
002700*   SEASONAL-PATTERNS' year-on-year comparisons.                          
002800*                                                                         
002900 01  BK-Year-Table.                                                       
003000     03  BK-Year-Count            pic 9(3)    comp.                       
003100     03  BK-Year-Entry            occurs 60 times                         
003200                                   indexed by BK-Year-Ix.                 
003300         05  BKY-Year             pic 9(4).                               
003400         05  BKY-Totals                       comp-3.                     
003500             07  BKY-Income       pic s9(13)v99.                          
003600             07  BKY-Expense      pic s9(13)v99.                          
003700             07  BKY-Net          pic s9(13)v99.                          
003800         05  BKY-Qtr-Net          pic s9(13)v99 comp-3 occurs 4.          
003900         05  BKY-Qtr-Detail redefines BKY-Qtr-Net.                        
004000             07  BKY-Qtr1-Net     pic s9(13)v99 comp-3.                   
004100             07  BKY-Qtr2-Net     pic s9(13)v99 comp-3.                   
004200             07  BKY-Qtr3-Net     pic s9(13)v99 comp-3.                   
004300             07  BKY-Qtr4-Net     pic s9(13)v99 comp-3.                   
004400*                                                                         
004500 01  BK-Yearly-Header.                                                    
004600     03  Yhd-Run-Date             pic 9(8)    comp.                       
004700     03  FILLER                   pic x(12).                              
