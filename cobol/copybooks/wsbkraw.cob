000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Raw Statement File*                              
000500*                                          *                              
000600*     One record per downloaded statement  *                              
000700*     transaction line, before cleansing   *                              
000800*******************************************                               
000900* File size 220 bytes.                                                    
001000*                                                                         
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001200*                                                                         
001300* 14/03/88 rtm - Created.                                                 
001400* 02/11/91 jqh - Widened Txn-Place to x(40) to hold branch name.  CR1091  
001500*                                                                         
001600 01  BK-Transaction-Record.                                               
001700*    Txn-Date is as downloaded, ccyy-mm-dd, unedited.                     
001800     03  Txn-Date            pic x(10).                                   
001900     03  Txn-Summary         pic x(20).                                   
002000*    Income/Expense amounts are blank when the line is not that ki        
002100     03  Txn-Amt-Income      pic x(15).                                   
002200     03  Txn-Amt-Expense     pic x(15).                                   
002300     03  Txn-Balance         pic x(15).                                   
002400     03  Txn-Counterparty    pic x(40).                                   
002500     03  Txn-Detail          pic x(60).                                   
002600     03  Txn-Place           pic x(40).                                   
002700     03  FILLER              pic x(05).                                   
002800*                                                                         
002900 01  BK-Transaction-Header.                                               
003000     03  Thd-Run-Date         pic 9(8)    comp.                           
003100     03  Thd-Statement-Count  pic 9(7)    comp.                           
003200     03  FILLER               pic x(12).                                  
