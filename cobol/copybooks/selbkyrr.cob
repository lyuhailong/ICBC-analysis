000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  SELECT Clause For Yearly Trend Extract                                 
000500*                                          *                              
000600*******************************************                               
000700* 14/03/88 rtm - Created.                                                 
000800*                                                                         
000900      select  BK-Yearly-File  assign       "BKYRR01"                      
001000                       organization line sequential                       
001100                       status       WS-BKYRR-Status.                      
