000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  FD Clause For Top Income Txn Extract   *                               
000500*                                          *                              
000600*******************************************                               
000700* 14/03/88 rtm - Created.                                                 
000800*                                                                         
000900 fd  BK-Top-Income-File                                                   
001000     label records are standard.                                          
001100 01  BK-Top-Income-Record.                                                
001200     03  Tpi-Rank                 pic 99.                                 
001300     03  Tpi-Txn-Date             pic x(10).                              
001400     03  Tpi-Category             pic x(20).                              
001500     03  Tpi-Amount               pic s9(11)v99.                          
001600     03  Tpi-Counterparty         pic x(40).                              
001700     03  FILLER                   pic x(05).                              
