000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Top-Txn Extract  *                               
000500*       Files (Income and Expense)        *                               
000600*     Uses Top-Rank          as key       *                               
000700*******************************************                               
000800* File size 90 bytes.                                                     
000900*                                                                         
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001100*                                                                         
001200* 14/03/88 rtm - Created.                                                 
001300*                                                                         
001400 01  BK-Top-Transaction-Record.                                           
001500     03  Top-Rank                 pic 99.                                 
001600     03  Top-Txn-Date             pic x(10).                              
001700     03  Top-Category             pic x(20).                              
001800     03  Top-Amount               pic s9(11)v99.                          
001900     03  Top-Counterparty         pic x(40).                              
002000     03  FILLER                   pic x(05).                              
002100*                                                                         
002200*   WORKING-STORAGE top-N holding tables, kept in descending amoun        
002300*   order as TOP-TRANSACTIONS scans the cleansed file.                    
002400*                                                                         
002500 01  BK-Top-Income-Table.                                                 
002600     03  BKTI-Entry               occurs 10 times                         
002700                                   indexed by BKTI-Ix.                    
002800         05  BKTI-Amount          pic s9(11)v99 comp-3.                   
002900         05  BKTI-Date            pic x(10).                              
003000         05  BKTI-Category        pic x(20).                              
003100         05  BKTI-Counterparty    pic x(40).                              
003200*                                                                         
003300 01  BK-Top-Expense-Table.                                                
003400     03  BKTE-Entry               occurs 10 times                         
003500                                   indexed by BKTE-Ix.                    
003600         05  BKTE-Amount          pic s9(11)v99 comp-3.                   
003700         05  BKTE-Date            pic x(10).                              
003800         05  BKTE-Category        pic x(20).                              
003900         05  BKTE-Counterparty    pic x(40).                              
