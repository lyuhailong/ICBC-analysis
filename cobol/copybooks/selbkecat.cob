000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  SELECT Clause For Expense Category Extract                             
000500*                                          *                              
000600*******************************************                               
000700* 14/03/88 rtm - Created.                                                 
000800*                                                                         
000900      select  BK-Expense-Category-File  assign       "BKECAT1"            
001000                       organization line sequential                       
001100                       status       WS-BKECAT-Status.                     
