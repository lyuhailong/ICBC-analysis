000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Category Extract *                               
000500*       Files (Income and Expense)        *                               
000600*     Uses Cat-Category     as key        *                               
000700*******************************************                               
000800* File size 70 bytes.                                                     
000900*                                                                         
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001100*                                                                         
001200* 14/03/88 rtm - Created.                                                 
001250* 09/02/26 vbc - Added Cat-Share-Pct-Alt redefines for the  CR0227        
001260*                bubble-sort compare in BK030.               CR0227       
001300*                                                                         
001400 01  BK-Category-Record.                                                  
001500     03  Cat-Category             pic x(20).                              
001600     03  Cat-Total                pic s9(13)v99.                          
001700     03  Cat-Count                pic 9(7).                               
001800     03  Cat-Mean                 pic s9(11)v99.                          
001900     03  Cat-Share-Pct            pic s9(3)v9.                            
001950     03  Cat-Share-Pct-Alt        redefines Cat-Share-Pct                 
001960                                   pic s999v9.                            
002000     03  FILLER                   pic x(10).                              
002100*                                                                         
002200*   WORKING-STORAGE category accumulation table, shared by the inc        
002300*   and expense sides of CATEGORY-ANALYSIS; Cat-Side tells which.         
002400*                                                                         
002500 01  BK-Category-Table.                                                   
002600     03  BK-Category-Count        pic 9(4)    comp.                       
002700     03  BK-Category-Entry        occurs 100 times                        
002800                                   indexed by BK-Category-Ix.             
002900         05  BKC-Side             pic x(1).                               
003000         05  BKC-Category         pic x(20).                              
003100         05  BKC-Total            pic s9(13)v99 comp-3.                   
003200         05  BKC-Count            pic 9(7)      comp-3.                   
003300*                                                                         
003400 01  BK-Category-Header.                                                  
003500     03  Cah-Run-Date             pic 9(8)    comp.                       
003600     03  FILLER                   pic x(12).                              
