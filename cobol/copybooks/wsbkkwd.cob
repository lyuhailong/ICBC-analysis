000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  WS Table Definition For Auto-Category  *                               
000500*     Keyword Scan                        *                               
000600*     10 categories, each with its own    *                               
000700*     keyword list, last match in the     *                               
000800*     list order wins on a tie.           *                               
000900*******************************************                               
001000* 22/07/94 jqh - Created.                                                 
001100* 11/01/99 bjc - Y2K sweep, no date fields here, no change needed.        
001150* 09/02/26 vbc - Widened BK-Kwd-Word/Len to occurs 11, was 10;   CR0227   
001160*                TRANSPORT category needs 11 keywords.          CR0227    
001200*                                                                         
001300 01  BK-Keyword-Table.                                                    
001400     03  BK-Kwd-Entries-Used      pic 99.                                 
001500     03  BK-Kwd-Data-Blocks       occurs 10.                              
001600         05  BK-Kwd-Category      pic x(12).                              
001700         05  BK-Kwd-Words-Used    pic 99.                                 
001800         05  BK-Kwd-Word          pic x(16)  occurs 11.                   
001900         05  BK-Kwd-Word-Len      binary-char unsigned occurs 11.         
002000*                                                                         
002100*   Scratch fields used by the scan itself (BK030 ZZ060-SCAN-KEYWO        
002200*                                                                         
002300 01  BK-Kwd-Work-Area.                                                    
002400     03  BK-Kwd-Hit-Ix            binary-char unsigned.                   
002500     03  BK-Kwd-Tally             pic 9(3)    comp.                       
