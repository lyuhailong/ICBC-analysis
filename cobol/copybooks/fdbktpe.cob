000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  FD Clause For Top Expense Txn Extract  *                               
000500*                                          *                              
000600*******************************************                               
000700* 14/03/88 rtm - Created.                                                 
000800*                                                                         
000900 fd  BK-Top-Expense-File                                                  
001000     label records are standard.                                          
001100 01  BK-Top-Expense-Record.                                               
001200     03  Tpe-Rank                 pic 99.                                 
001300     03  Tpe-Txn-Date             pic x(10).                              
001400     03  Tpe-Category             pic x(20).                              
001500     03  Tpe-Amount               pic s9(11)v99.                          
001600     03  Tpe-Counterparty         pic x(40).                              
001700     03  FILLER                   pic x(05).                              
