000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  WS Definition For Run-Control Block    *                               
000500*     COPYd into BK010/BK020/BK030/BK040  *                               
000600*     so the four steps share one set     *                               
000700*     of report constants and run totals  *                               
000800*******************************************                               
000900*                                                                         
001000* 14/03/88 rtm - Created.                                                 
001100* 09/12/94 jqh - Added BK-CT-Top-N, was hard-coded 10 in each prog        
001200* 22/01/99 bjc - Y2K: BK-CT-Run-Date widened to ccyymmdd, was yymm        
001300* 09/02/26 vbc - Added date-range & I/E record counts to    CR0227        
001310*                BK-Run-Totals for the CLEAN-PREPROCESS    CR0227         
001320*                summary, was totals only.                 CR0227         
001330*                                                                         
001400 01  BK-Control-Block.                                                    
001500     03  BK-CT-Report-Title       pic x(40)                               
001600                           value "Bank Statement Batch Analysis".         
001700     03  BK-CT-Company-Name       pic x(40)                               
001800                           value spaces.                                  
001900     03  BK-CT-Run-Date           pic 9(8)      comp.                     
002000     03  BK-CT-Page-Lines         binary-char unsigned value 56.          
002100     03  BK-CT-Page-Width         pic 999       value 132.                
002200     03  BK-CT-Top-N              pic 99        value 10.                 
002300     03  BK-CT-Busiest-N          pic 9         value 5.                  
002350     03  filler                   pic x(10).                              
002400*                                                                         
002500 01  BK-Run-Totals.                                                       
002600     03  BK-RT-Raw-Count          pic 9(7)      comp.                     
002700     03  BK-RT-Kept-Count         pic 9(7)      comp.                     
002800     03  BK-RT-Dropped-Count      pic 9(7)      comp.                     
002900     03  BK-RT-Total-Income       pic s9(13)v99 comp-3.                   
003000     03  BK-RT-Total-Expense      pic s9(13)v99 comp-3.                   
003010     03  BK-RT-Total-Net          pic s9(13)v99 comp-3.                   
003020     03  BK-RT-Income-Count       pic 9(7)      comp.                     
003030     03  BK-RT-Expense-Count      pic 9(7)      comp.                     
003040     03  BK-RT-Min-Date           pic x(10).                              
003050     03  BK-RT-Max-Date           pic x(10).                              
003060     03  filler                   pic x(10).                              
