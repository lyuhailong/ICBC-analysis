000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  SELECT Clause For Monthly Trend Extract                                
000500*                                          *                              
000600*******************************************                               
000700* 14/03/88 rtm - Created.                                                 
000800*                                                                         
000900      select  BK-Monthly-File  assign       "BKMON01"                     
001000                       organization line sequential                       
001100                       status       WS-BKMON-Status.                      
