000100*****************************************************************         
000200*                                                               *         
000300*               Date Shape, Calendar & Weekday Check            *         
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification   division.                                               
000800*========================                                                 
000900*                                                                         
001000 program-id.         maps04.                                              
001100*                                                                         
001200 author.             V B Coen FBCS, FIDM, FIDPM.                          
001300*                                                                         
001400 installation.       Applewood Computers - Bank Analysis.                 
001500*                                                                         
001600 date-written.       31/10/1982.                                          
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.           Copyright (C) 1976-2026, Vincent Bryan Coen.         
002100     Distributed under the GNU General Public License.                    
002200     See the file COPYING for details.                                    
002300*                                                                         
002400*   Remarks.          Checks a ccyy-mm-dd date for shape and              
002500*                     calendar validity (incl. leap years) and,           
002600*                     when valid, returns the ISO day-of-week             
002700*                     (1=Monday .. 7=Sunday) by Zeller's rule.            
002800*                     Called per kept record from BK010's                 
002900*                     CLEAN-PREPROCESS step.                              
003000*                                                                         
003100*   Called Modules.       None.                                           
003200*                                                                         
003300*   Functions Used.       None - see changes of 13/11/98 below.           
003400*                                                                         
003500* changes:                                                                
003600* 31/10/82 vbc - Created. dd/mm/ccyy validation & bin conv.               
003700* 05/02/88 vbc - Converted to use ccyy, was ccyy/yy mixed.                
003800* 12/03/91 jqh - Added leap-year table for Feb 29 check.                  
003900* 22/07/94 jqh - Re-purposed for Bank Analysis job: now                   
004000*                checks ccyy-mm-dd (ISO), not dd/mm/ccyy,                 
004100*                called from cleansing, not payroll.                      
004200* 13/11/98 bjc - Y2K: removed run-time intrinsic Test-Date                
004300*                and Integer-of-Date FUNCTIONs (not on                    
004400*                every box we ship to); re-coded calendar                 
004500*                check and weekday as plain arithmetic                    
004600*                (Zeller's congruence).                           Y2K1198 
004700* 16/04/24 vbc - Copyright notice update, supersedes all.                 
004800* 19/09/25 vbc - 3.3.00 version update, builds reset.                     
004900* 13/11/25 vbc - Capitalise vars, paragraphs etc.                         
005000*                                                                         
005100***********************************************************               
005200*                                                                         
005300* Copyright Notice.                                                       
005400* ****************                                                        
005500*                                                                         
005600* This notice supersedes all prior notices, updated 2024-04-16.           
005700*                                                                         
005800* These files and programs are part of the Applewood Computers            
005900* Accounting System, Copyright (c) Vincent B Coen. 1976-2026.             
006000*                                                                         
006100* Free software; redistribute/modify under the terms of the               
006200* GNU General Public License as published by the Free Software            
006300* Foundation; version 3 and later, PERSONAL USAGE ONLY, incl.             
006400* business use, EXCLUDING repackaging, Resale, Rental or Hire.            
006500*                                                                         
006600* You should have received a copy of the GNU General Public               
006700* License along with ACAS; see the file COPYING.  If not,                 
006800* write to the Free Software Foundation, 59 Temple Place,                 
006900* Suite 330, Boston, MA 02111-1307 USA.                                   
007000*                                                                         
007100***********************************************************               
007200*                                                                         
007300 environment      division.                                               
007400*========================                                                 
007500*                                                                         
007600 configuration    section.                                                
007700 special-names.                                                           
007800     class DIGIT-CLASS  is "0" thru "9".                                  
007900*                                                                         
008000 input-output     section.                                                
008100*-----------------------                                                  
008200*                                                                         
008300 data             division.                                               
008400*========================                                                 
008500 working-storage  section.                                                
008600*-----------------------                                                  
008700*                                                                         
008800 77  Z                       pic 9(4)     binary.                         
008900*                                                                         
009000 01  Date-Work-Fields.                                                    
009100     03  DWF-CCYY            pic 9(4).                                    
009200     03  DWF-MM              pic 9(2).                                    
009300     03  DWF-DD              pic 9(2).                                    
009400     03  DWF-Leap-Flag       pic x(1).                                    
009500     03  DWF-Days-In-Month   pic 99.                                      
009600     03  DWF-Month-Table.                                                 
009700         05  filler    pic 9(2)  occurs 12                                
009800                  value 31,28,31,30,31,30,31,31,30,31,30,31.              
009900     03  DWF-Month-Tbl-Rd redefines DWF-Month-Table                       
010000                    pic 9(24).                                            
010100*                                                                         
010200*   Zeller's-congruence work fields - truncating integer                  
010300*   division only, no intrinsic FUNCTIONs in this program.                
010400*                                                                         
010500 01  Zeller-Work-Fields.                                                  
010600     03  Zlr-M               pic 9(2).                                    
010700     03  Zlr-Y               pic 9(4).                                    
010800     03  Zlr-K               pic 9(2).                                    
010900     03  Zlr-J               pic 9(2).                                    
011000     03  Zlr-Term2           pic 9(3).                                    
011100     03  Zlr-Term4           pic 9(2).                                    
011200     03  Zlr-Term5           pic 9(2).                                    
011300     03  Zlr-Sum             pic 9(5).                                    
011400     03  Zlr-H               pic 9(2).                                    
011500     03  Zlr-H-Signed redefines Zlr-H                                     
011600                             pic s9(2).                                   
011700     03  Zlr-H2              pic 9(2).                                    
011800*                                                                         
011900 linkage          section.                                                
012000*-----------------------                                                  
012100*                                                                         
012200*********                                                                 
012300* maps04 *                                                                
012400*********                                                                 
012500*                                                                         
012600 01  Mapb04-WS.                                                           
012700     03  Bkd-Chk-Date         pic x(10).                                  
012800     03  filler redefines Bkd-Chk-Date.                                   
012900         05  Bkd-Chk-CCYY     pic 9(4).                                   
013000         05  filler           pic x.                                      
013100         05  Bkd-Chk-MM       pic 9(2).                                   
013200         05  filler           pic x.                                      
013300         05  Bkd-Chk-DD       pic 9(2).                                   
013400     03  Bkd-Chk-Valid        pic x(1).                                   
013500     03  Bkd-Chk-Dow          pic 9(1).                                   
013600*                                                                         
013700 procedure        division using Mapb04-WS.                               
013800*=========================================                                
013900*                                                                         
014000*> entry - validate the shape & calendar, then find the weekday.          
014100*                                                                         
014200     move     "N"     to Bkd-Chk-Valid.                                   
014300     move     zero    to Bkd-Chk-Dow.                                     
014400*                                                                         
014500     if       Bkd-Chk-Date (5:1) not = "-" or                             
014600              Bkd-Chk-Date (8:1) not = "-"                                
014700              go to Main-Exit.                                            
014800*                                                                         
014900     if       Bkd-Chk-CCYY not numeric or                                 
015000              Bkd-Chk-MM   not numeric or                                 
015100              Bkd-Chk-DD   not numeric                                    
015200              go to Main-Exit.                                            
015300*                                                                         
015400     move     Bkd-Chk-CCYY  to DWF-CCYY.                                  
015500     move     Bkd-Chk-MM    to DWF-MM.                                    
015600     move     Bkd-Chk-DD    to DWF-DD.                                    
015700*                                                                         
015800     if       DWF-MM < 01 or > 12                                         
015900              go to Main-Exit.                                            
016000*                                                                         
016100     perform  WS-Leap-Test thru WS-Leap-Test-Exit.                        
016200     move     DWF-Month-Table (DWF-MM) to DWF-Days-In-Month.              
016300     if       DWF-MM = 02 and DWF-Leap-Flag = "Y"                         
016400              add      1 to DWF-Days-In-Month.                            
016500*                                                                         
016600     if       DWF-DD < 01 or > DWF-Days-In-Month                          
016700              go to Main-Exit.                                            
016800*                                                                         
016900     move     "Y"      to Bkd-Chk-Valid.                                  
017000     perform  WS-Zeller-Weekday thru WS-Zeller-Weekday-Exit.              
017100*                                                                         
017200 Main-Exit.                                                               
017300     exit     program.                                                    
017400*                                                                         
017500*************************************                                     
017600*   Leap-Year Test Routine          *                                     
017700*   =====================          *                                      
017800*                                   *                                     
017900*  Gregorian rule: divisible by 4,  *                                     
018000*  not by 100 unless also by 400.   *                                     
018100*************************************                                     
018200*                                                                         
018300 WS-Leap-Test.                                                            
018400     move     "N" to DWF-Leap-Flag.                                       
018500     divide   DWF-CCYY by 400 giving Z remainder Z.                       
018600     if       Z = zero                                                    
018700              move "Y" to DWF-Leap-Flag                                   
018800              go to WS-Leap-Test-Exit.                                    
018900     divide   DWF-CCYY by 100 giving Z remainder Z.                       
019000     if       Z = zero                                                    
019100              go to WS-Leap-Test-Exit.                                    
019200     divide   DWF-CCYY by 4 giving Z remainder Z.                         
019300     if       Z = zero                                                    
019400              move "Y" to DWF-Leap-Flag.                                  
019500 WS-Leap-Test-Exit.                                                       
019600     exit.                                                                
019700*                                                                         
019800*****************************************                                 
019900*   Zeller's-Congruence Weekday Routine  *                                
020000*   ===================================  *                                
020100*                                        *                                
020200*  Jan & Feb of Y are treated as months *                                 
020300*  13 & 14 of year Y-1.  Result H is     *                                
020400*  0=Sat .. 6=Fri, remapped below to     *                                
020500*  this shop's 1=Mon .. 7=Sun standard.  *                                
020600*****************************************                                 
020700*                                                                         
020800 WS-Zeller-Weekday.                                                       
020900     move     DWF-MM to Zlr-M.                                            
021000     move     DWF-CCYY to Zlr-Y.                                          
021100     if       DWF-MM < 03                                                 
021200              add 12 to Zlr-M                                             
021300              subtract 1 from Zlr-Y.                                      
021400*                                                                         
021500     divide   Zlr-Y by 100 giving Zlr-J remainder Zlr-K.                  
021600     compute  Zlr-Term2 = (13 * (Zlr-M + 1)) / 5.                         
021700     compute  Zlr-Term4 = Zlr-K / 4.                                      
021800     compute  Zlr-Term5 = Zlr-J / 4.                                      
021900     compute  Zlr-Sum = 700 + DWF-DD + Zlr-Term2 + Zlr-K                  
022000                       + Zlr-Term4 + Zlr-Term5 - (2 * Zlr-J).             
022100     divide   Zlr-Sum by 7 giving Z remainder Zlr-H.                      
022200*                                                                         
022300     add      5 to Zlr-H giving Zlr-H2.                                   
022400     divide   Zlr-H2 by 7 giving Z remainder Bkd-Chk-Dow.                 
022500     add      1 to Bkd-Chk-Dow.                                           
022600*                                                                         
022700 WS-Zeller-Weekday-Exit.                                                  
022800     exit.                                                                
